000010******************************************************************
000020*    COPYBOOK.     TRIPREC                                       *
000030*    DESCRIPTION.  COMPLETED TRIP DETAIL RECORD, FILE TRIPS.DAT.  *
000040*                  FED TO CVBILL FOR SETTLEMENT AND TO TRPOVER    *
000050*                  FOR OVERAGE / INCENTIVE / PAYOUT POSTING.      *
000060*                  FIXED LENGTH 90 BYTES.  SORTED ASCENDING ON    *
000070*                  TRIP-CLIENT-VENDOR-ID THEN TRIP-DATE WHEN      *
000080*                  MATCHED AGAINST CONTRACTS.DAT FOR BILLING.     *
000090******************************************************************
000100*    REVISION HISTORY                                            *
000110*    -----------------                                           *
000120*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000130*    10/02/07  PQD  ADDED TRIP-STATUS 88-LEVELS SO TRPOVER CAN    *
000140*                   SKIP CANCELLED / PENDING TRIPS.       TK-1180 *
000150******************************************************************
000160    01  TRIP-DETAIL-REC.
000170        05  TRIP-ID                     PIC 9(9).
000180        05  TRIP-CLIENT-VENDOR-ID        PIC 9(9).
000190        05  TRIP-EMPLOYEE-ID            PIC 9(9).
000200        05  TRIP-CLIENT-ID              PIC 9(9).
000210        05  TRIP-VENDOR-ID              PIC 9(9).
000220        05  TRIP-DISTANCE               PIC S9(6)V99 COMP-3.
000230        05  TRIP-DURATION               PIC S9(4)V99 COMP-3.
000240        05  TRIP-DATE                   PIC 9(8).
000250        05  TRIP-STATUS                 PIC X(9).
000260            88  TRIP-COMPLETED              VALUE "COMPLETED".
000270            88  TRIP-CANCELLED              VALUE "CANCELLED".
000280            88  TRIP-PENDING                VALUE "PENDING  ".
000290        05  FILLER                      PIC X(19).
