000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  OVRCALC.
000040 AUTHOR. R B BANNERMAN.
000050 INSTALLATION. FLEET OPS DATA CENTER.
000060 DATE-WRITTEN. 03/14/91.
000070 DATE-COMPILED. 03/14/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090*
000100******************************************************************
000110*REMARKS.
000120*          CALLED BY TRPOVER ONCE PER TRIP THAT NEEDS AN OVERAGE
000130*          CALCULATION.  TAKES THE TRIP'S ACTUAL DISTANCE/TIME,
000140*          THE CONTRACT'S STANDARD LIMITS AND EXTRA RATES, AND
000150*          THE TRIP'S ALREADY-COMPUTED BASE PAYOUT, AND HANDS
000160*          BACK THE OVERAGE AMOUNTS, THE EMPLOYEE INCENTIVE AND
000170*          THE VENDOR PAYOUT TOTAL.  NO FILE I/O IN THIS MODULE.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200******************************************************************
000210*    03/14/91  RBB  ORIGINAL PROGRAM (AS CLCLBCST).      TK-1140 *
000220*    11/19/98  LMS  Y2K REMEDIATION - NO DATE FIELDS IN THIS      *
000230*                   MODULE, REVIEWED AND NO CHANGE REQUIRED.      *
000240*                                                        TK-1900Y2*
000250*    06/21/07  PQD  REWRITTEN AS OVRCALC FOR FLEETSETTLE -       *
000260*                   OLD LAB/EQUIPMENT COST SPLIT REPLACED WITH   *
000270*                   DISTANCE/TIME OVERAGE SPLIT.           TK-1140*
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-390.
000320 OBJECT-COMPUTER. IBM-390.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360*
000370 DATA DIVISION.
000380 FILE SECTION.
000390*
000400 WORKING-STORAGE SECTION.
000410 01  MISC-FIELDS.
000420     05  WS-DIST-OVERAGE-RAW     PIC S9(6)V99 COMP-3.
000430     05  WS-TIME-OVERAGE-RAW     PIC S9(4)V99 COMP-3.
000435     05  FILLER                  PIC X(1).
000440*
000441****** COMBINED OVERAGE WORK AREA - BUILT SO 999-TRACE-RTN CAN
000442****** DUMP BOTH RAW OVERAGE FIGURES AS ONE MOVE WHEN IT FIRES.
000443 01  WS-OVERAGE-TRACE-AREA.
000444     05  WS-OVERAGE-TRACE-DIST  PIC S9(6)V99 COMP-3.
000445     05  WS-OVERAGE-TRACE-TIME  PIC S9(4)V99 COMP-3.
000446 01  WS-OVERAGE-TRACE-ALT REDEFINES WS-OVERAGE-TRACE-AREA.
000447     05  FILLER                  PIC X(8).
000448*
000450****** RAW-VS-EDITED VIEW OF THE INBOUND DISTANCE LIMIT, USED
000460****** ONLY WHEN 999-TRACE-RTN DUMPS A SUSPECT CONTRACT TO SYSOUT.
000470 01  WS-TRACE-LIMIT-PACKED       PIC S9(6)V99 COMP-3.
000480 01  WS-TRACE-LIMIT-ALT REDEFINES WS-TRACE-LIMIT-PACKED.
000490     05  FILLER                  PIC X(5).
000495*
000496****** BYTE VIEW OF THE RETURN CODE, FOR THE SAME 999-TRACE-RTN
000497****** SYSOUT DUMP WHEN OPS ASKS US TO PROVE A GOOD RETURN.
000498 01  WS-RET-CODE-ECHO            PIC 9(4) COMP.
000499 01  WS-RET-CODE-ECHO-ALT REDEFINES WS-RET-CODE-ECHO.
000500     05  FILLER                  PIC X(2).
000501*
000510 LINKAGE SECTION.
000520 01  OVRCALC-CALC-REC.
000530     05  OVR-ACTUAL-DISTANCE         PIC S9(6)V99 COMP-3.
000540     05  OVR-ACTUAL-DURATION         PIC S9(4)V99 COMP-3.
000550     05  OVR-STD-DISTANCE-LIMIT      PIC S9(6)V99 COMP-3.
000560     05  OVR-STD-TIME-LIMIT          PIC S9(4)V99 COMP-3.
000570     05  OVR-EMP-EXTRA-DIST-RATE     PIC S9(6)V99 COMP-3.
000580     05  OVR-EMP-EXTRA-TIME-RATE     PIC S9(6)V99 COMP-3.
000590     05  OVR-VEND-EXTRA-DIST-RATE    PIC S9(6)V99 COMP-3.
000600     05  OVR-VEND-EXTRA-TIME-RATE    PIC S9(6)V99 COMP-3.
000610     05  OVR-DISTANCE-OVERAGE        PIC S9(8)V99 COMP-3.
000620     05  OVR-TIME-OVERAGE            PIC S9(8)V99 COMP-3.
000630     05  OVR-DISTANCE-INCENTIVE      PIC S9(8)V99 COMP-3.
000640     05  OVR-TIME-INCENTIVE          PIC S9(8)V99 COMP-3.
000650     05  OVR-INCENTIVE-TOTAL         PIC S9(8)V99 COMP-3.
000660     05  OVR-BASE-AMOUNT             PIC S9(8)V99 COMP-3.
000670     05  OVR-PAYOUT-DIST-OVERAGE     PIC S9(8)V99 COMP-3.
000680     05  OVR-PAYOUT-TIME-OVERAGE     PIC S9(8)V99 COMP-3.
000690     05  OVR-PAYOUT-TOTAL            PIC S9(8)V99 COMP-3.
000695     05  FILLER                      PIC X(4).
000700*
000710 01  OVRCALC-RET-CODE                PIC 9(4) COMP.
000720*
000730 PROCEDURE DIVISION USING OVRCALC-CALC-REC, OVRCALC-RET-CODE.
000740     PERFORM 050-CALC-OVERAGE-AMTS.
000750     PERFORM 100-CALC-INCENTIVE.
000760     PERFORM 200-CALC-PAYOUT.
000770     MOVE ZERO TO OVRCALC-RET-CODE.
000780     GOBACK.
000790*
000800 050-CALC-OVERAGE-AMTS.
000810     IF OVR-STD-DISTANCE-LIMIT > ZERO
000820         COMPUTE WS-DIST-OVERAGE-RAW =
000830             OVR-ACTUAL-DISTANCE - OVR-STD-DISTANCE-LIMIT
000840         IF WS-DIST-OVERAGE-RAW < ZERO
000850             MOVE ZERO TO OVR-DISTANCE-OVERAGE
000860         ELSE
000870             MOVE WS-DIST-OVERAGE-RAW TO OVR-DISTANCE-OVERAGE
000880         END-IF
000890     ELSE
000900         MOVE ZERO TO OVR-DISTANCE-OVERAGE
000910     END-IF.
000920*
000930     IF OVR-STD-TIME-LIMIT > ZERO
000940         COMPUTE WS-TIME-OVERAGE-RAW =
000950             OVR-ACTUAL-DURATION - OVR-STD-TIME-LIMIT
000960         IF WS-TIME-OVERAGE-RAW < ZERO
000970             MOVE ZERO TO OVR-TIME-OVERAGE
000980         ELSE
000990             MOVE WS-TIME-OVERAGE-RAW TO OVR-TIME-OVERAGE
001000         END-IF
001010     ELSE
001020         MOVE ZERO TO OVR-TIME-OVERAGE
001030     END-IF.
001040*
001050 100-CALC-INCENTIVE.
001060**  EMPLOYEE INCENTIVE - OVERAGE TIMES THE CONTRACT'S EMPLOYEE
001070**  EXTRA RATES, ROUNDED HALF-UP TO THE CENT.
001080     COMPUTE OVR-DISTANCE-INCENTIVE ROUNDED =
001090         OVR-DISTANCE-OVERAGE * OVR-EMP-EXTRA-DIST-RATE.
001100     COMPUTE OVR-TIME-INCENTIVE ROUNDED =
001110         OVR-TIME-OVERAGE * OVR-EMP-EXTRA-TIME-RATE.
001120     ADD OVR-DISTANCE-INCENTIVE OVR-TIME-INCENTIVE
001130         GIVING OVR-INCENTIVE-TOTAL.
001140*
001150 200-CALC-PAYOUT.
001160**  VENDOR PAYOUT - THE TRIP'S BASE AMOUNT PLUS OVERAGE TIMES
001170**  THE CONTRACT'S VENDOR EXTRA RATES, ROUNDED HALF-UP.
001180     COMPUTE OVR-PAYOUT-DIST-OVERAGE ROUNDED =
001190         OVR-DISTANCE-OVERAGE * OVR-VEND-EXTRA-DIST-RATE.
001200     COMPUTE OVR-PAYOUT-TIME-OVERAGE ROUNDED =
001210         OVR-TIME-OVERAGE * OVR-VEND-EXTRA-TIME-RATE.
001220     ADD OVR-BASE-AMOUNT OVR-PAYOUT-DIST-OVERAGE
001230         OVR-PAYOUT-TIME-OVERAGE GIVING OVR-PAYOUT-TOTAL.
