000010******************************************************************
000020*    COPYBOOK.     VMREQ                                        *
000030*    DESCRIPTION.  VENDOR MATCH/FILTER REQUEST CARD, FILE        *
000040*                  VMREQ.DAT.  ONE CARD PER REQUEST, READ BY     *
000050*                  VNDMTCH AGAINST THE VENDORS.DAT TABLE.  THIS  *
000060*                  IS THE SAME SORT OF CONTROL CARD DALYEDIT     *
000070*                  ONCE TOOK FOR ITS COVERAGE-OVERRIDE RUNS,     *
000080*                  JUST WITH VENDOR-MATCHING FIELDS ON IT.       *
000090*                  FIXED LENGTH 30 BYTES.                        *
000100******************************************************************
000110*    REVISION HISTORY                                           *
000120*    -----------------                                          *
000130*    10/18/07  PQD  ORIGINAL LAYOUT FOR VNDMTCH.          TK-1180*
000140******************************************************************
000150    01  VM-REQUEST-REC.
000160        05  VM-REQUEST-TYPE             PIC X(4).
000170            88  VM-MATCH-REQUEST            VALUE "MTCH".
000180            88  VM-FILTER-MODEL-REQUEST     VALUE "FMOD".
000190            88  VM-FILTER-QUALITY-REQUEST   VALUE "FQUA".
000200            88  VM-FILTER-VEHICLES-REQUEST  VALUE "FVEH".
000210        05  VM-BILLING-MODEL            PIC X(7).
000220        05  VM-REQUIRED-VEHICLES        PIC 9(5).
000230        05  VM-MIN-QUALITY-RATING       PIC S9V99.
000240        05  VM-MIN-VEHICLES             PIC 9(5).
000250        05  FILLER                      PIC X(5).
