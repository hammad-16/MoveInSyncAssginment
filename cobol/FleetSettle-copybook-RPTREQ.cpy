000010******************************************************************
000020*    COPYBOOK.     RPTREQ                                        *
000030*    DESCRIPTION.  MANAGEMENT REPORT REQUEST CARD, FILE           *
000040*                  RPTREQ.DAT.  ONE CARD PER REQUEST, READ BY     *
000050*                  RPTGEN.  CARRIES WHO IS ASKING, WHAT ROLE THEY *
000060*                  ASKED UNDER, WHICH REPORT, WHOSE DATA, AND THE *
000070*                  DATE WINDOW - SAME SHAPE AS THE OLD VMREQ CARD *
000080*                  VNDMTCH TAKES, JUST WITH REPORT FIELDS ON IT.  *
000090*                  FIXED LENGTH 60 BYTES.                         *
000100******************************************************************
000110*    REVISION HISTORY                                            *
000120*    -----------------                                           *
000130*    11/30/07  PQD  ORIGINAL LAYOUT FOR RPTGEN.           TK-1210*
000140******************************************************************
000150    01  RPT-REQUEST-REC.
000160        05  RPT-REQUESTER-ID            PIC 9(9).
000170        05  RPT-REQUESTER-ROLE          PIC X(9).
000180            88  RPT-REQ-IS-EMPLOYEE         VALUE "EMPLOYEE ".
000190            88  RPT-REQ-IS-VENDOR           VALUE "VENDOR   ".
000200            88  RPT-REQ-IS-CLIENT           VALUE "CLIENT   ".
000210            88  RPT-REQ-IS-ADMIN            VALUE "ADMIN    ".
000220        05  RPT-REPORT-TYPE             PIC X(9).
000230            88  RPT-EMPLOYEE-RPT            VALUE "EMPLOYEE ".
000240            88  RPT-VENDOR-RPT              VALUE "VENDOR   ".
000250            88  RPT-CLIENT-RPT              VALUE "CLIENT   ".
000260            88  RPT-ADMIN-RPT               VALUE "ADMIN    ".
000270        05  RPT-TARGET-ID               PIC 9(9).
000280        05  RPT-DATE-FROM               PIC 9(8).
000290        05  RPT-DATE-TO                 PIC 9(8).
000300        05  FILLER                      PIC X(8).
