000010******************************************************************
000020*    COPYBOOK.     ABENDREC                                      *
000030*    DESCRIPTION.  COMMON ABEND DIAGNOSTIC RECORD LAID DOWN TO    *
000040*                  SYSOUT BY 1000-ABEND-RTN IN EVERY PROGRAM IN   *
000050*                  THE FLEETSETTLE SETTLEMENT BATCH SUITE.        *
000060*                  PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH *
000070*                  SO THE DUMP SHOWS WHERE PROCESSING DIED.       *
000080******************************************************************
000090*    REVISION HISTORY                                            *
000100*    -----------------                                           *
000110*    03/14/91  RBB  ORIGINAL COPYBOOK - PULLED OUT OF DALYEDIT    *
000120*                   SO ALL PROGRAMS SHARE ONE LAYOUT.     TK-0091 *
000130*    11/02/98  LMS  WIDENED ABEND-REASON FROM X(30) TO X(40) -    *
000140*                   TRUNCATING ON LONGER MESSAGES.        TK-0298 *
000150*    06/21/07  PQD  ADAPTED FOR FLEETSETTLE SETTLEMENT RUN -      *
000160*                   NO CHANGE TO LAYOUT, REUSED AS-IS.     TK-1140*
000170******************************************************************
000180    01  ABEND-REC.
000190        05  PARA-NAME                   PIC X(20).
000200        05  ABEND-REASON                PIC X(40).
000210        05  EXPECTED-VAL                PIC X(15).
000220        05  ACTUAL-VAL                  PIC X(15).
000230        05  FILLER                      PIC X(10).
