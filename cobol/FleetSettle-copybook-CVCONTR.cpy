000010******************************************************************
000020*    COPYBOOK.     CVCONTR                                       *
000030*    DESCRIPTION.  CLIENT/VENDOR SETTLEMENT CONTRACT RECORD.      *
000040*                  ONE ROW PER CLIENT-VENDOR PAIRING ON FILE      *
000050*                  CONTRACTS.DAT.  DRIVES BILLING-MODEL DISPATCH  *
000060*                  IN CVBILL AND THE OVERAGE RATES USED BY        *
000070*                  TRPOVER AND OVRCALC.                          *
000080*                  FIXED LENGTH 100 BYTES, SORTED ASCENDING ON    *
000090*                  CV-ID WHEN READ AS A DRIVER FILE.               *
000100******************************************************************
000110*    REVISION HISTORY                                            *
000120*    -----------------                                           *
000130*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000140*    09/05/07  PQD  ADDED CV-EST-VEHICLES-NEEDED FOR THE NEW      *
000150*                   CAPACITY PLANNING STEP.               TK-1162 *
000152*    02/18/08  PQD  ADDED CV-FREE-TRIPS-THRESHOLD - SOME HYBRID   *
000154*                   CONTRACTS BILL PER-TRIP ONLY PAST A FREE      *
000156*                   ALLOWANCE.  ZERO MEANS NO THRESHOLD, THE      *
000158*                   PLAIN HYBRID TOTAL STILL APPLIES.     TK-1240 *
000160******************************************************************
000170    01  CV-CONTRACT-REC.
000180        05  CV-ID                       PIC 9(9).
000190        05  CV-CLIENT-ID                PIC 9(9).
000200        05  CV-VENDOR-ID                PIC 9(9).
000210        05  CV-BILLING-MODEL            PIC X(7).
000220            88  PACKAGE-MODEL               VALUE "PACKAGE".
000230            88  TRIP-MODEL                  VALUE "TRIP   ".
000240            88  HYBRID-MODEL                VALUE "HYBRID ".
000250        05  CV-PACKAGE-RATE             PIC S9(8)V99 COMP-3.
000260        05  CV-TRIP-RATE                PIC S9(8)V99 COMP-3.
000270        05  CV-STD-DISTANCE-LIMIT       PIC S9(6)V99 COMP-3.
000280        05  CV-STD-TIME-LIMIT           PIC S9(4)V99 COMP-3.
000290        05  CV-EMP-EXTRA-DIST-RATE      PIC S9(6)V99 COMP-3.
000300        05  CV-EMP-EXTRA-TIME-RATE      PIC S9(6)V99 COMP-3.
000310        05  CV-VEND-EXTRA-DIST-RATE     PIC S9(6)V99 COMP-3.
000320        05  CV-VEND-EXTRA-TIME-RATE     PIC S9(6)V99 COMP-3.
000330        05  CV-EST-VEHICLES-NEEDED      PIC 9(5).
000335        05  CV-FREE-TRIPS-THRESHOLD     PIC 9(5).
000340        05  FILLER                      PIC X(15).
