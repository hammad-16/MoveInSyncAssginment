000010******************************************************************
000020*    COPYBOOK.     BILLSUM                                       *
000030*    DESCRIPTION.  ONE LINE OF THE BILLING-SUMMARY REPORT, FILE   *
000040*                  BILLING_SUMMARY.RPT.  ONE ROW PER CONTRACT,    *
000050*                  WRITTEN BY CVBILL ON THE CV-ID CONTROL BREAK,  *
000060*                  REPRINTED WITH HEADERS BY RPTGEN FOR THE       *
000070*                  CLIENT AND ADMIN REPORTS.                      *
000080*                  AMOUNT COLUMNS ARE EDITED FOR PRINT - SIGN,    *
000090*                  6 INTEGER DIGITS, DECIMAL POINT, 2 DECIMALS -  *
000100*                  10 BYTES EACH, PER THE REPORT COLUMN LAYOUT.   *
000110******************************************************************
000120*    REVISION HISTORY                                            *
000130*    -----------------                                           *
000140*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000150******************************************************************
000160    01  BILLING-SUMMARY-REC.
000170        05  BS-CLIENT-VENDOR-ID         PIC 9(9).
000180        05  BS-BILLING-MODEL            PIC X(7).
000190        05  BS-TRIP-COUNT               PIC 9(5).
000200        05  BS-PACKAGE-COMPONENT        PIC -9(6).99.
000210        05  BS-TRIP-COMPONENT           PIC -9(6).99.
000220        05  BS-TOTAL-AMOUNT             PIC -9(6).99.
000230        05  FILLER                      PIC X(4).
