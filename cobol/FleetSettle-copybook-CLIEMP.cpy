000010******************************************************************
000020*    COPYBOOK.     CLIEMP                                        *
000030*    DESCRIPTION.  CLIENT-EMPLOYEE CROSS REFERENCE RECORD, FILE   *
000040*                  EMPLOYEES.DAT.  SMALL REFERENCE FILE - LOADED  *
000050*                  WHOLE INTO A WORKING-STORAGE TABLE AND         *
000060*                  SEARCHED BY TRPOVER TO CONFIRM AN EMPLOYEE     *
000070*                  BELONGS TO THE TRIP'S CLIENT BEFORE AN         *
000080*                  INCENTIVE IS POSTED.                           *
000090*                  FIXED LENGTH 20 BYTES.                         *
000100******************************************************************
000110*    REVISION HISTORY                                            *
000120*    -----------------                                           *
000130*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000140******************************************************************
000150    01  CLIENT-EMPLOYEE-REC.
000160        05  CE-CLIENT-ID                PIC 9(9).
000170        05  CE-EMPLOYEE-ID              PIC 9(9).
000180        05  FILLER                      PIC X(2).
