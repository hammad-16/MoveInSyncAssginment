000010******************************************************************
000020*    COPYBOOK.     AUDITREC                                      *
000030*    DESCRIPTION.  REPORT ACCESS AUDIT RECORD WRITTEN BY RPTGEN   *
000040*                  EVERY TIME A ROLE ASKS FOR A REPORT, GRANTED   *
000050*                  OR DENIED.  AUDITORS PULL THIS FILE, NOT THE   *
000060*                  SYSOUT LISTING.                                *
000070*                  FIXED LENGTH 52 BYTES.                         *
000080******************************************************************
000090*    REVISION HISTORY                                            *
000100*    -----------------                                           *
000110*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000120*    11/30/07  PQD  ADDED AUD-ACCESS-RESULT AFTER THE ROLE-GUARD  *
000130*                   REWRITE - AUDITORS WANTED DENIALS LOGGED     *
000140*                   TOO, NOT JUST GRANTS.                 TK-1210*
000150******************************************************************
000160    01  REPORT-AUDIT-REC.
000170        05  AUD-REPORT-TYPE             PIC X(9).
000180            88  AUD-EMPLOYEE-RPT            VALUE "EMPLOYEE ".
000190            88  AUD-VENDOR-RPT              VALUE "VENDOR   ".
000200            88  AUD-CLIENT-RPT              VALUE "CLIENT   ".
000210            88  AUD-ADMIN-RPT               VALUE "ADMIN    ".
000220        05  AUD-REQUESTER-ID            PIC 9(9).
000230        05  AUD-REQUESTER-ROLE          PIC X(9).
000240        05  AUD-RUN-DATE                PIC 9(8).
000250        05  AUD-ACCESS-RESULT           PIC X(7).
000260            88  AUD-GRANTED                 VALUE "GRANTED".
000270            88  AUD-DENIED                  VALUE "DENIED ".
000280        05  FILLER                      PIC X(10).
