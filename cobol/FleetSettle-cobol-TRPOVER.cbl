000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TRPOVER.
000030 AUTHOR. R B BANNERMAN.
000040 INSTALLATION. FLEET OPS DATA CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SWEEPS TRIPS.DAT FOR COMPLETED TRIPS
000130*          THAT RAN OVER THE CONTRACT'S STANDARD DISTANCE OR
000140*          TIME LIMIT, POSTS AN EMPLOYEE INCENTIVE RECORD AND A
000150*          VENDOR PAYOUT RECORD FOR EACH ONE, AND SKIPS ANY
000160*          TRIP ALREADY POSTED ON A PRIOR RUN.
000170*
000180*          CONTRACTS.DAT AND EMPLOYEES.DAT ARE BOTH SMALL ENOUGH
000190*          TO LOAD WHOLE INTO WORKING STORAGE AT START-OF-RUN AND
000200*          SEARCH ALL - THEY ARE NOT READ AS DRIVER FILES.
000210*
000220*          THE ALREADY-POSTED CHECK LOADS EVERY TRIP-ID CURRENTLY
000230*          ON PAYOUTS.DAT BEFORE THIS RUN WRITES A SINGLE NEW
000240*          RECORD - A PAYOUT ROW IS THE SIGNAL THAT A TRIP WAS
000250*          FULLY PROCESSED ON AN EARLIER RUN.
000260*
000270******************************************************************
000280*
000290          INPUT FILE              -   TRIPS.DAT
000300*
000310          REFERENCE FILE          -   CONTRACTS.DAT
000320*
000330          REFERENCE FILE          -   EMPLOYEES.DAT
000340*
000350          OUTPUT FILE (EXTEND)    -   INCENTIVES.DAT
000360*
000370          OUTPUT FILE (EXTEND)    -   PAYOUTS.DAT
000380*
000390          CALLED SUBPROGRAM       -   OVRCALC
000400*
000410          DUMP FILE               -   SYSOUT
000420*
000430******************************************************************
000440*    CHANGE LOG                                                  *
000450******************************************************************
000460*    03/14/91  RBB  ORIGINAL PROGRAM.                    TK-1140 *
000470*    08/02/93  RBB  SPLIT OVERAGE MATH OUT TO A CALLED SUBPROGRAM *
000480*                   SO THE SAME RATES LOGIC CAN BE SHARED.TK-1188*
000490*    11/19/98  LMS  Y2K REMEDIATION - TRIP-DATE NOW CARRIES A     *
000500*                   FULL 4-DIGIT YEAR THROUGHOUT.       TK-1900Y2*
000510*    06/21/07  PQD  REWRITTEN FOR FLEETSETTLE - REPLACED THE     *
000520*                   OLD VSAM PATIENT-MASTER REWRITE WITH A       *
000530*                   SEARCH-ALL LOOKUP AGAINST IN-MEMORY          *
000540*                   CONTRACT AND EMPLOYEE TABLES.          TK-1140*
000550*    09/18/07  PQD  ADDED THE ALREADY-POSTED GUARD - OPS WAS     *
000560*                   RE-RUNNING THIS STEP AFTER A SHORT TRIPS     *
000570*                   FILE AND DOUBLE-PAYING VENDORS.        TK-1175*
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-390.
000620 OBJECT-COMPUTER. IBM-390.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SYSOUT
000680     ASSIGN TO UT-S-SYSOUT
000690       ORGANIZATION IS SEQUENTIAL.
000700*
000710     SELECT TRIPS
000720     ASSIGN TO UT-S-TRIPS
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS TRIPS-STATUS.
000750*
000760     SELECT CONTRACTS
000770     ASSIGN TO UT-S-CONTRACTS
000780       ACCESS MODE IS SEQUENTIAL
000790       FILE STATUS IS CONTRACTS-STATUS.
000800*
000810     SELECT EMPLOYEES
000820     ASSIGN TO UT-S-EMPLOYEES
000830       ACCESS MODE IS SEQUENTIAL
000840       FILE STATUS IS EMPLOYEES-STATUS.
000850*
000860     SELECT INCENTIVES
000870     ASSIGN TO UT-S-INCENTIVES
000880       ACCESS MODE IS SEQUENTIAL
000890       FILE STATUS IS INCENTIVES-STATUS.
000900*
000910     SELECT PAYOUTS
000920     ASSIGN TO UT-S-PAYOUTS
000930       ACCESS MODE IS SEQUENTIAL
000940       FILE STATUS IS PAYOUTS-STATUS.
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  SYSOUT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 100 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SYSOUT-REC.
001040 01  SYSOUT-REC  PIC X(100).
001050*
001060 FD  TRIPS
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 90 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS TRIPS-REC.
001120 01  TRIPS-REC PIC X(90).
001130*
001140 FD  CONTRACTS
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 100 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS CONTRACTS-REC.
001200 01  CONTRACTS-REC PIC X(100).
001210*
001220 FD  EMPLOYEES
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 20 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS EMPLOYEES-REC.
001280 01  EMPLOYEES-REC PIC X(20).
001290*
001300 FD  INCENTIVES
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 50 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS INCENTIVES-OUT-REC.
001360 01  INCENTIVES-OUT-REC PIC X(50).
001370*
001380 FD  PAYOUTS
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 55 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS PAYOUTS-OUT-REC.
001440 01  PAYOUTS-OUT-REC PIC X(55).
001450*
001460 WORKING-STORAGE SECTION.
001470*
001480 01  FILE-STATUS-CODES.
001490     05  TRIPS-STATUS            PIC X(2).
001500     05  CONTRACTS-STATUS        PIC X(2).
001510     05  EMPLOYEES-STATUS        PIC X(2).
001520     05  INCENTIVES-STATUS       PIC X(2).
001530     05  PAYOUTS-STATUS          PIC X(2).
001535     05  FILLER                  PIC X(2).
001540*
001550 COPY CVCONTR.
001560 COPY TRIPREC.
001570 COPY CLIEMP.
001580 COPY INCNTV.
001590 COPY PAYOUT.
001600*
001610****** PARAMETER AREA PASSED TO OVRCALC - MUST MATCH OVRCALC'S
001620****** LINKAGE SECTION FIELD FOR FIELD.  NOT A SHARED COPYBOOK -
001630****** SAME CONVENTION AS THE DTEVAL CALL IN THE OLD DAILY EDIT.
001640 01  OVRCALC-CALC-REC.
001650     05  OVR-ACTUAL-DISTANCE         PIC S9(6)V99 COMP-3.
001660     05  OVR-ACTUAL-DURATION         PIC S9(4)V99 COMP-3.
001670     05  OVR-STD-DISTANCE-LIMIT      PIC S9(6)V99 COMP-3.
001680     05  OVR-STD-TIME-LIMIT          PIC S9(4)V99 COMP-3.
001690     05  OVR-EMP-EXTRA-DIST-RATE     PIC S9(6)V99 COMP-3.
001700     05  OVR-EMP-EXTRA-TIME-RATE     PIC S9(6)V99 COMP-3.
001710     05  OVR-VEND-EXTRA-DIST-RATE    PIC S9(6)V99 COMP-3.
001720     05  OVR-VEND-EXTRA-TIME-RATE    PIC S9(6)V99 COMP-3.
001730     05  OVR-DISTANCE-OVERAGE        PIC S9(8)V99 COMP-3.
001740     05  OVR-TIME-OVERAGE            PIC S9(8)V99 COMP-3.
001750     05  OVR-DISTANCE-INCENTIVE      PIC S9(8)V99 COMP-3.
001760     05  OVR-TIME-INCENTIVE          PIC S9(8)V99 COMP-3.
001770     05  OVR-INCENTIVE-TOTAL         PIC S9(8)V99 COMP-3.
001780     05  OVR-BASE-AMOUNT             PIC S9(8)V99 COMP-3.
001790     05  OVR-PAYOUT-DIST-OVERAGE     PIC S9(8)V99 COMP-3.
001800     05  OVR-PAYOUT-TIME-OVERAGE     PIC S9(8)V99 COMP-3.
001810     05  OVR-PAYOUT-TOTAL            PIC S9(8)V99 COMP-3.
001815     05  FILLER                      PIC X(4).
001820*
001830 01  OVRCALC-RET-CODE                PIC 9(4) COMP.
001840*
001842****** CONTRACT REFERENCE TABLE - LOADED ONCE, SEARCHED ALL ON
001844****** CVT-ID FOR EVERY TRIP.
001846 01  WS-CVCONTR-TBL-CTL.
001848     05  WS-CVCONTR-TBL-SIZE     PIC 9(5) COMP VALUE ZERO.
001850     05  FILLER                  PIC X(1).
001852 01  WS-CVCONTR-TBL.
001854     05  CVT-ENTRY OCCURS 2000 TIMES
001856             ASCENDING KEY IS CVT-ID
001858             INDEXED BY CVT-IDX.
001860         10  CVT-ID                      PIC 9(9).
001862         10  CVT-CLIENT-ID               PIC 9(9).
001864         10  CVT-VENDOR-ID               PIC 9(9).
001866         10  CVT-BILLING-MODEL           PIC X(7).
001868             88  CVT-PACKAGE-MODEL           VALUE "PACKAGE".
001870             88  CVT-TRIP-MODEL              VALUE "TRIP   ".
001872             88  CVT-HYBRID-MODEL            VALUE "HYBRID ".
001874         10  CVT-PACKAGE-RATE            PIC S9(8)V99 COMP-3.
001876         10  CVT-TRIP-RATE               PIC S9(8)V99 COMP-3.
001878         10  CVT-STD-DISTANCE-LIMIT      PIC S9(6)V99 COMP-3.
001880         10  CVT-STD-TIME-LIMIT          PIC S9(4)V99 COMP-3.
001882         10  CVT-EMP-EXTRA-DIST-RATE     PIC S9(6)V99 COMP-3.
001884         10  CVT-EMP-EXTRA-TIME-RATE     PIC S9(6)V99 COMP-3.
001886         10  CVT-VEND-EXTRA-DIST-RATE    PIC S9(6)V99 COMP-3.
001888         10  CVT-VEND-EXTRA-TIME-RATE    PIC S9(6)V99 COMP-3.
001890         10  FILLER                      PIC X(2).
001892*
001894****** EMPLOYEE REFERENCE TABLE - LOADED ONCE, SEARCHED ALL ON
001896****** CET-EMPLOYEE-ID TO CONFIRM AN EMPLOYEE BELONGS TO THE
001898****** TRIP'S CLIENT BEFORE AN INCENTIVE IS POSTED.
001900 01  WS-CLIEMP-TBL-CTL.
001902     05  WS-CLIEMP-TBL-SIZE      PIC 9(5) COMP VALUE ZERO.
001904     05  FILLER                  PIC X(1).
001906 01  WS-CLIEMP-TBL.
001908     05  CET-ENTRY OCCURS 5000 TIMES
001910             ASCENDING KEY IS CET-EMPLOYEE-ID
001912             INDEXED BY CET-IDX.
001914         10  CET-CLIENT-ID               PIC 9(9).
001916         10  CET-EMPLOYEE-ID             PIC 9(9).
001918         10  FILLER                      PIC X(2).
001920*
001922****** ALREADY-POSTED TABLE - LOADED FROM PAYOUTS.DAT BEFORE
001924****** THIS RUN WRITES A SINGLE NEW RECORD.
001926 01  WS-POSTED-TBL-CTL.
001928     05  WS-POSTED-TBL-SIZE      PIC 9(7) COMP VALUE ZERO.
001930     05  FILLER                  PIC X(1).
001932 01  WS-POSTED-TBL.
001934     05  PIT-ENTRY OCCURS 200000 TIMES
001936             ASCENDING KEY IS PIT-TRIP-ID
001938             INDEXED BY PIT-IDX.
001940         10  PIT-TRIP-ID                 PIC 9(9).
001942         10  FILLER                      PIC X(1).
001944*
002050****** RUN-DATE BROKEN OUT INTO YY/MM/DD FOR THE BANNER DISPLAY.
002060 01  WS-RUN-DATE.
002070     05  WS-RUN-DATE-NUM         PIC 9(6).
002080 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
002090     05  WS-RUN-YY               PIC 9(2).
002100     05  WS-RUN-MM               PIC 9(2).
002110     05  WS-RUN-DD               PIC 9(2).
002120*
002130****** ALTERNATE VIEW OF A POSTED-TABLE ENTRY, USED ONLY BY THE
002140****** DIAGNOSTIC DUMP IN 1000-ABEND-RTN WHEN A TABLE OVERFLOW
002150****** IS SUSPECTED.
002160 01  WS-POSTED-DUMP-ENTRY        PIC 9(9).
002170 01  WS-POSTED-DUMP-ALT REDEFINES WS-POSTED-DUMP-ENTRY.
002180     05  FILLER                  PIC X(9).
002190*
002200****** RUNNING TOTAL OF PAYOUTS POSTED THIS RUN - PACKED FOR
002210****** ARITHMETIC, ALTERNATE VIEW FOR THE SYSOUT BANNER.
002220 01  WS-RUN-PAYOUT-TOTAL         PIC S9(9)V99 COMP-3.
002230 01  WS-RUN-PAYOUT-TOTAL-ALT REDEFINES WS-RUN-PAYOUT-TOTAL.
002240     05  FILLER                  PIC X(6).
002250*
002260 01  WS-BASE-AMOUNT              PIC S9(8)V99 COMP-3.
002270*
002280 01  COUNTERS-AND-ACCUMULATORS.
002290     05  TRIPS-READ              PIC 9(9) COMP.
002300     05  TRIPS-SKIPPED-NOT-DONE  PIC 9(7) COMP.
002310     05  TRIPS-SKIPPED-POSTED    PIC 9(7) COMP.
002320     05  TRIPS-NO-CONTRACT       PIC 9(7) COMP.
002330     05  INCENTIVES-WRITTEN      PIC 9(7) COMP.
002340     05  PAYOUTS-WRITTEN         PIC 9(7) COMP.
002350     05  ROW-SUB                 PIC 9(7) COMP.
002355     05  FILLER                  PIC X(1).
002360*
002370 01  FLAGS-AND-SWITCHES.
002380     05  MORE-TRIPS-SW           PIC X(01) VALUE "Y".
002390         88 NO-MORE-TRIPS            VALUE "N".
002400     05  MORE-CONTRACTS-SW       PIC X(01) VALUE "Y".
002410         88 NO-MORE-CONTRACTS        VALUE "N".
002420     05  MORE-EMPLOYEES-SW       PIC X(01) VALUE "Y".
002430         88 NO-MORE-EMPLOYEES        VALUE "N".
002440     05  MORE-PAYOUTS-SW         PIC X(01) VALUE "Y".
002450         88 NO-MORE-PAYOUTS          VALUE "N".
002460     05  CONTRACT-FOUND-SW       PIC X(01) VALUE "N".
002470         88 CONTRACT-WAS-FOUND       VALUE "Y".
002480     05  EMPLOYEE-FOUND-SW       PIC X(01) VALUE "N".
002490         88 EMPLOYEE-WAS-FOUND       VALUE "Y".
002500     05  ALREADY-POSTED-SW       PIC X(01) VALUE "N".
002510         88 TRIP-ALREADY-POSTED      VALUE "Y".
002515     05  FILLER                  PIC X(1).
002520*
002530 COPY ABENDREC.
002540*
002580 PROCEDURE DIVISION.
002590     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002600     PERFORM 100-MAINLINE THRU 100-EXIT
002610             UNTIL NO-MORE-TRIPS.
002620     PERFORM 999-CLEANUP THRU 999-EXIT.
002630     MOVE +0 TO RETURN-CODE.
002640     GOBACK.
002650*
002660 000-HOUSEKEEPING.
002670     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002680     DISPLAY "******** BEGIN JOB TRPOVER ********".
002690     ACCEPT WS-RUN-DATE-NUM FROM DATE.
002700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002710     PERFORM 800-OPEN-LOAD-FILES THRU 800-EXIT.
002715     PERFORM 040-PRIME-LOAD-READS THRU 040-EXIT.
002720     PERFORM 050-LOAD-CONTRACT-TABLE THRU 050-EXIT
002721             UNTIL NO-MORE-CONTRACTS.
002730     PERFORM 055-LOAD-EMPLOYEE-TABLE THRU 055-EXIT
002731             UNTIL NO-MORE-EMPLOYEES.
002740     PERFORM 060-LOAD-POSTED-TABLE THRU 060-EXIT
002741             UNTIL NO-MORE-PAYOUTS.
002750     PERFORM 810-OPEN-RUN-FILES THRU 810-EXIT.
002760     PERFORM 900-READ-TRIPS THRU 900-EXIT.
002770     IF NO-MORE-TRIPS
002780         MOVE "EMPTY TRIPS FILE" TO ABEND-REASON
002790         GO TO 1000-ABEND-RTN.
002800 000-EXIT.
002810     EXIT.
002820*
002825 040-PRIME-LOAD-READS.
002826     MOVE "040-PRIME-LOAD-READS" TO PARA-NAME.
002827     READ CONTRACTS INTO CV-CONTRACT-REC
002828         AT END MOVE "N" TO MORE-CONTRACTS-SW
002829     END-READ.
002830     READ EMPLOYEES INTO CLIENT-EMPLOYEE-REC
002831         AT END MOVE "N" TO MORE-EMPLOYEES-SW
002832     END-READ.
002833     READ PAYOUTS INTO VENDOR-PAYOUT-REC
002834         AT END MOVE "N" TO MORE-PAYOUTS-SW
002835     END-READ.
002836 040-EXIT.
002837     EXIT.
002838*
002839 050-LOAD-CONTRACT-TABLE.
002840     MOVE "050-LOAD-CONTRACT-TABLE" TO PARA-NAME.
002890     ADD +1 TO WS-CVCONTR-TBL-SIZE.
002900     MOVE CV-ID               TO CVT-ID (WS-CVCONTR-TBL-SIZE).
002910     MOVE CV-CLIENT-ID        TO CVT-CLIENT-ID (WS-CVCONTR-TBL-SIZE).
002920     MOVE CV-VENDOR-ID        TO CVT-VENDOR-ID (WS-CVCONTR-TBL-SIZE).
002930     MOVE CV-BILLING-MODEL    TO CVT-BILLING-MODEL (WS-CVCONTR-TBL-SIZE).
002940     MOVE CV-PACKAGE-RATE     TO CVT-PACKAGE-RATE (WS-CVCONTR-TBL-SIZE).
002950     MOVE CV-TRIP-RATE        TO CVT-TRIP-RATE (WS-CVCONTR-TBL-SIZE).
002960     MOVE CV-STD-DISTANCE-LIMIT TO
002965         CVT-STD-DISTANCE-LIMIT (WS-CVCONTR-TBL-SIZE).
002980     MOVE CV-STD-TIME-LIMIT   TO CVT-STD-TIME-LIMIT (WS-CVCONTR-TBL-SIZE).
002990     MOVE CV-EMP-EXTRA-DIST-RATE TO
002995         CVT-EMP-EXTRA-DIST-RATE (WS-CVCONTR-TBL-SIZE).
003010     MOVE CV-EMP-EXTRA-TIME-RATE TO
003015         CVT-EMP-EXTRA-TIME-RATE (WS-CVCONTR-TBL-SIZE).
003030     MOVE CV-VEND-EXTRA-DIST-RATE TO
003035         CVT-VEND-EXTRA-DIST-RATE (WS-CVCONTR-TBL-SIZE).
003050     MOVE CV-VEND-EXTRA-TIME-RATE TO
003055         CVT-VEND-EXTRA-TIME-RATE (WS-CVCONTR-TBL-SIZE).
003063     READ CONTRACTS INTO CV-CONTRACT-REC
003064         AT END MOVE "N" TO MORE-CONTRACTS-SW
003065     END-READ.
003080 050-EXIT.
003090     EXIT.
003100*
003110 055-LOAD-EMPLOYEE-TABLE.
003120     MOVE "055-LOAD-EMPLOYEE-TABLE" TO PARA-NAME.
003170     ADD +1 TO WS-CLIEMP-TBL-SIZE.
003180     MOVE CE-CLIENT-ID   TO CET-CLIENT-ID (WS-CLIEMP-TBL-SIZE).
003190     MOVE CE-EMPLOYEE-ID TO CET-EMPLOYEE-ID (WS-CLIEMP-TBL-SIZE).
003195     READ EMPLOYEES INTO CLIENT-EMPLOYEE-REC
003196         AT END MOVE "N" TO MORE-EMPLOYEES-SW
003197     END-READ.
003210 055-EXIT.
003220     EXIT.
003230*
003240 060-LOAD-POSTED-TABLE.
003250     MOVE "060-LOAD-POSTED-TABLE" TO PARA-NAME.
003300     ADD +1 TO WS-POSTED-TBL-SIZE.
003310     MOVE PAY-TRIP-ID TO PIT-TRIP-ID (WS-POSTED-TBL-SIZE).
003315     READ PAYOUTS INTO VENDOR-PAYOUT-REC
003316         AT END MOVE "N" TO MORE-PAYOUTS-SW
003317     END-READ.
003330 060-EXIT.
003340     EXIT.
003350*
003360 100-MAINLINE.
003370     MOVE "100-MAINLINE" TO PARA-NAME.
003380     PERFORM 200-PROCESS-TRIP-REC THRU 200-EXIT.
003390     PERFORM 900-READ-TRIPS THRU 900-EXIT.
003400 100-EXIT.
003410     EXIT.
003420*
003430 200-PROCESS-TRIP-REC.
003440     MOVE "200-PROCESS-TRIP-REC" TO PARA-NAME.
003450     IF NOT TRIP-COMPLETED
003460         ADD +1 TO TRIPS-SKIPPED-NOT-DONE
003470         GO TO 200-EXIT.
003480*
003490     PERFORM 210-CHECK-ALREADY-POSTED THRU 210-EXIT.
003500     IF TRIP-ALREADY-POSTED
003510         ADD +1 TO TRIPS-SKIPPED-POSTED
003520         GO TO 200-EXIT.
003530*
003540     PERFORM 220-FIND-CONTRACT THRU 220-EXIT.
003550     IF NOT CONTRACT-WAS-FOUND
003560         ADD +1 TO TRIPS-NO-CONTRACT
003570         GO TO 200-EXIT.
003580*
003590     PERFORM 230-FIND-EMPLOYEE THRU 230-EXIT.
003600     PERFORM 250-CALL-OVRCALC THRU 250-EXIT.
003610     IF EMPLOYEE-WAS-FOUND
003620         PERFORM 270-POST-INCENTIVE THRU 270-EXIT.
003630     PERFORM 290-POST-PAYOUT THRU 290-EXIT.
003640 200-EXIT.
003650     EXIT.
003660*
003670 210-CHECK-ALREADY-POSTED.
003680     MOVE "N" TO ALREADY-POSTED-SW.
003690     IF WS-POSTED-TBL-SIZE > ZERO
003700         SEARCH ALL PIT-ENTRY
003710             WHEN PIT-TRIP-ID (PIT-IDX) = TRIP-ID
003720                 MOVE "Y" TO ALREADY-POSTED-SW
003730         END-SEARCH
003740     END-IF.
003750 210-EXIT.
003760     EXIT.
003770*
003780 220-FIND-CONTRACT.
003790     MOVE "N" TO CONTRACT-FOUND-SW.
003800     IF WS-CVCONTR-TBL-SIZE > ZERO
003810         SEARCH ALL CVT-ENTRY
003820             WHEN CVT-ID (CVT-IDX) = TRIP-CLIENT-VENDOR-ID
003830                 MOVE "Y" TO CONTRACT-FOUND-SW
003840         END-SEARCH
003850     END-IF.
003860 220-EXIT.
003870     EXIT.
003880*
003890 230-FIND-EMPLOYEE.
003900     MOVE "N" TO EMPLOYEE-FOUND-SW.
003910     IF WS-CLIEMP-TBL-SIZE > ZERO
003920         SEARCH ALL CET-ENTRY
003930             WHEN CET-EMPLOYEE-ID (CET-IDX) = TRIP-EMPLOYEE-ID
003940                 IF CET-CLIENT-ID (CET-IDX) = TRIP-CLIENT-ID
003950                     MOVE "Y" TO EMPLOYEE-FOUND-SW
003960                 END-IF
003970         END-SEARCH
003980     END-IF.
003990 230-EXIT.
004000     EXIT.
004010*
004020 250-CALL-OVRCALC.
004030     MOVE "250-CALL-OVRCALC" TO PARA-NAME.
004035**   VENDOR PAYOUT BASE IS CVT-TRIP-RATE FOR EVERY TRIP THAT
004037**   REACHES THIS STEP, REGARDLESS OF THE CONTRACT'S BILLING
004038**   MODEL - THE MODEL ONLY DRIVES CVBILL'S CLIENT INVOICE.
004040     MOVE CVT-TRIP-RATE (CVT-IDX) TO WS-BASE-AMOUNT.
004090     MOVE TRIP-DISTANCE                  TO OVR-ACTUAL-DISTANCE.
004100     MOVE TRIP-DURATION                  TO OVR-ACTUAL-DURATION.
004110     MOVE CVT-STD-DISTANCE-LIMIT (CVT-IDX)
004120                                         TO OVR-STD-DISTANCE-LIMIT.
004130     MOVE CVT-STD-TIME-LIMIT (CVT-IDX)   TO OVR-STD-TIME-LIMIT.
004140     MOVE CVT-EMP-EXTRA-DIST-RATE (CVT-IDX)
004150                                         TO OVR-EMP-EXTRA-DIST-RATE.
004160     MOVE CVT-EMP-EXTRA-TIME-RATE (CVT-IDX)
004170                                         TO OVR-EMP-EXTRA-TIME-RATE.
004180     MOVE CVT-VEND-EXTRA-DIST-RATE (CVT-IDX)
004190                                         TO OVR-VEND-EXTRA-DIST-RATE.
004200     MOVE CVT-VEND-EXTRA-TIME-RATE (CVT-IDX)
004210                                         TO OVR-VEND-EXTRA-TIME-RATE.
004220     MOVE WS-BASE-AMOUNT                 TO OVR-BASE-AMOUNT.
004230     CALL 'OVRCALC' USING OVRCALC-CALC-REC, OVRCALC-RET-CODE.
004240     IF OVRCALC-RET-CODE NOT = ZERO
004250         MOVE "*** OVRCALC RETURNED A NON-ZERO CODE" TO
004260             ABEND-REASON
004270         MOVE TRIP-ID TO ACTUAL-VAL
004280         GO TO 1000-ABEND-RTN.
004290 250-EXIT.
004300     EXIT.
004310*
004320 270-POST-INCENTIVE.
004330     MOVE "270-POST-INCENTIVE" TO PARA-NAME.
004340     MOVE TRIP-CLIENT-ID        TO INC-CLIENT-ID.
004350     MOVE TRIP-EMPLOYEE-ID      TO INC-EMPLOYEE-ID.
004360     MOVE TRIP-ID               TO INC-TRIP-ID.
004370     MOVE OVR-DISTANCE-INCENTIVE TO INC-DISTANCE-INCENTIVE.
004380     MOVE OVR-TIME-INCENTIVE     TO INC-TIME-INCENTIVE.
004390     MOVE OVR-INCENTIVE-TOTAL    TO INC-TOTAL-AMOUNT.
004400     WRITE INCENTIVES-OUT-REC FROM INCENTIVE-REC.
004410     ADD +1 TO INCENTIVES-WRITTEN.
004420 270-EXIT.
004430     EXIT.
004440*
004450 290-POST-PAYOUT.
004460     MOVE "290-POST-PAYOUT" TO PARA-NAME.
004470     MOVE TRIP-CLIENT-VENDOR-ID TO PAY-CLIENT-VENDOR-ID.
004480     MOVE TRIP-VENDOR-ID        TO PAY-VENDOR-ID.
004490     MOVE TRIP-ID               TO PAY-TRIP-ID.
004500     MOVE WS-BASE-AMOUNT         TO PAY-BASE-AMOUNT.
004510     MOVE OVR-PAYOUT-DIST-OVERAGE TO PAY-DISTANCE-OVERAGE.
004520     MOVE OVR-PAYOUT-TIME-OVERAGE TO PAY-TIME-OVERAGE.
004530     MOVE OVR-PAYOUT-TOTAL        TO PAY-TOTAL-AMOUNT.
004540     WRITE PAYOUTS-OUT-REC FROM VENDOR-PAYOUT-REC.
004550     ADD +1 TO PAYOUTS-WRITTEN.
004560     ADD OVR-PAYOUT-TOTAL TO WS-RUN-PAYOUT-TOTAL.
004570 290-EXIT.
004580     EXIT.
004590*
004600 800-OPEN-LOAD-FILES.
004610     MOVE "800-OPEN-LOAD-FILES" TO PARA-NAME.
004620     OPEN INPUT CONTRACTS, EMPLOYEES, PAYOUTS.
004630     OPEN OUTPUT SYSOUT.
004640 800-EXIT.
004650     EXIT.
004660*
004670 810-OPEN-RUN-FILES.
004680     MOVE "810-OPEN-RUN-FILES" TO PARA-NAME.
004690     CLOSE CONTRACTS, EMPLOYEES, PAYOUTS.
004700     OPEN INPUT TRIPS.
004710     OPEN EXTEND INCENTIVES, PAYOUTS.
004720 810-EXIT.
004730     EXIT.
004740*
004750 850-CLOSE-FILES.
004760     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004770     CLOSE TRIPS, INCENTIVES, PAYOUTS, SYSOUT.
004780 850-EXIT.
004790     EXIT.
004800*
004810 900-READ-TRIPS.
004820     READ TRIPS INTO TRIP-DETAIL-REC
004830         AT END MOVE "N" TO MORE-TRIPS-SW
004840         GO TO 900-EXIT
004850     END-READ.
004860     ADD +1 TO TRIPS-READ.
004870 900-EXIT.
004880     EXIT.
004890*
004900 999-CLEANUP.
004910     MOVE "999-CLEANUP" TO PARA-NAME.
004920     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004930     DISPLAY "** TRIPS READ **".
004940     DISPLAY TRIPS-READ.
004950     DISPLAY "** TRIPS SKIPPED - NOT COMPLETED **".
004960     DISPLAY TRIPS-SKIPPED-NOT-DONE.
004970     DISPLAY "** TRIPS SKIPPED - ALREADY POSTED **".
004980     DISPLAY TRIPS-SKIPPED-POSTED.
004990     DISPLAY "** TRIPS WITH NO MATCHING CONTRACT **".
005000     DISPLAY TRIPS-NO-CONTRACT.
005010     DISPLAY "** INCENTIVES WRITTEN **".
005020     DISPLAY INCENTIVES-WRITTEN.
005030     DISPLAY "** PAYOUTS WRITTEN **".
005040     DISPLAY PAYOUTS-WRITTEN.
005050     DISPLAY "** TOTAL PAYOUT AMOUNT THIS RUN **".
005060     DISPLAY WS-RUN-PAYOUT-TOTAL.
005070     DISPLAY "******** NORMAL END OF JOB TRPOVER ********".
005080 999-EXIT.
005090     EXIT.
005100*
005110 1000-ABEND-RTN.
005120     WRITE SYSOUT-REC FROM ABEND-REC.
005130     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005140     DISPLAY "*** ABNORMAL END OF JOB - TRPOVER ***" UPON CONSOLE.
005150     DIVIDE ZERO-VAL INTO ONE-VAL.
