000010******************************************************************
000020*    COPYBOOK.     VNDPROF                                       *
000030*    DESCRIPTION.  VENDOR CAPACITY / QUALITY PROFILE RECORD,      *
000040*                  FILE VENDORS.DAT.  LOADED INTO A WORKING-      *
000050*                  STORAGE TABLE AND SEARCHED BY VNDCAP (FOR      *
000060*                  CAPACITY UTILIZATION AND ALERT LEVEL) AND BY   *
000070*                  VNDMTCH (FOR MATCHING / FILTERING VENDORS).    *
000080*                  FIXED LENGTH 40 BYTES.                         *
000090******************************************************************
000100*    REVISION HISTORY                                            *
000110*    -----------------                                           *
000120*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000130*    09/12/07  PQD  ADDED VP-CURRENT-CLIENT-COUNT SO CAPACITY     *
000140*                   UTILIZATION CAN BE COMPUTED WITHOUT A        *
000150*                   SEPARATE PASS OF CONTRACTS.DAT.       TK-1170 *
000152*    11/02/07  PQD  VP-CURRENT-CLIENT-COUNT DRIFTED FROM THE      *
000153*                   CONTRACT FILE ON TWO RUNS - VNDCAP NOW        *
000154*                   RECOUNTS LOAD FROM CONTRACTS.DAT EVERY RUN    *
000155*                   INSTEAD OF TRUSTING THIS FIELD.  LEFT ON THE  *
000156*                   RECORD AS A LAST-KNOWN SNAPSHOT ONLY.  TK-1178*
000160******************************************************************
000170    01  VENDOR-PROFILE-REC.
000180        05  VP-USER-ID                  PIC 9(9).
000190        05  VP-BILLING-MODEL            PIC X(7).
000200        05  VP-AVAILABLE-VEHICLES       PIC 9(5).
000210        05  VP-MAX-CLIENT-CAPACITY      PIC 9(5).
000220        05  VP-SERVICE-QUALITY-RATING   PIC S9V99 COMP-3.
000230        05  VP-CURRENT-CLIENT-COUNT     PIC 9(5).
000240        05  FILLER                      PIC X(7).
