000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  RPTGEN.
000030 AUTHOR. R B BANNERMAN.
000040 INSTALLATION. FLEET OPS DATA CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*          READS MANAGEMENT REPORT REQUEST CARDS OFF RPTREQ.DAT
000120*          AND ANSWERS EACH ONE AGAINST TRIPS.DAT, INCENTIVES.DAT
000130*          AND PAYOUTS.DAT.  EVERY CARD IS ROLE-GATED FIRST - AN
000140*          EMPLOYEE/VENDOR/CLIENT MAY ONLY PULL THEIR OWN REPORT,
000150*          ONLY AN ADMIN MAY PULL THE CROSS-TENANT REPORT - AND A
000160*          DENIAL IS LOGGED TO AUDITLOG.DAT JUST LIKE A GRANT,
000170*          BEFORE ANY OF THE THREE FILES ARE EVEN TOUCHED.
000180*
000190*          INCENTIVES.DAT AND PAYOUTS.DAT CARRY NO DATE OF THEIR
000200*          OWN, SO THE DATE WINDOW ON A CARD IS APPLIED BY
000210*          JOINING BACK TO THE TRIP TABLE ON TRIP-ID FOR EVERY
000220*          INCENTIVE/PAYOUT ROW.  TRIPS.DAT ITSELF IS LOADED ONCE
000230*          AT THE TOP OF THE RUN AND KEPT RESIDENT FOR THE WHOLE
000240*          JOB - INCENTIVES.DAT AND PAYOUTS.DAT ARE REWOUND AND
000250*          RESCANNED FOR EVERY CARD INSTEAD, SINCE THERE IS NO
000260*          WAY TO KNOW HOW MANY CARDS ARE COMING.
000270*
000280*          THE ADMIN REPORT'S TOP-EMPLOYEE/TOP-VENDOR LISTS ARE
000290*          BUILT FROM A SMALL TALLY TABLE ACCUMULATED DURING THAT
000300*          CARD'S INCENTIVE/PAYOUT SCAN AND THEN REDUCED TO THE
000310*          TOP 5 BY REPEATED MAX-SEARCH.  THE ADMIN TOTALS
000320*          THEMSELVES ARE NOT DATE-WINDOWED - THAT MATCHES THE
000330*          ORIGINAL BATCH'S BEHAVIOR, ODD AS IT LOOKS NEXT TO THE
000340*          TOP-LIST NUMBERS RIGHT BELOW IT.  DO NOT "FIX"
000350*          THIS - IT IS DELIBERATE, SEE TK-1211.
000360*
000370*          THERE IS NO PRINTED MANAGEMENT REPORT ON FILE - RESULTS
000380*          GO TO THE JOB LOG, SAME AS VNDCAP AND VNDMTCH.
000390******************************************************************
000400*
000410          REQUEST FILE            -   RPTREQ.DAT
000420*
000430          REFERENCE FILE          -   TRIPS.DAT
000440*
000450          REFERENCE FILE          -   INCENTIVES.DAT
000460*
000470          REFERENCE FILE          -   PAYOUTS.DAT
000480*
000490          AUDIT FILE              -   AUDITLOG.DAT
000500*
000510          DUMP FILE               -   SYSOUT
000520*
000530******************************************************************
000540*    CHANGE LOG                                                  *
000550******************************************************************
000560*    03/14/91  RBB  ORIGINAL PROGRAM (AS PATLIST).           TK-1140*
000570*    11/19/98  LMS  Y2K REMEDIATION - PAGE-HEADER DATE WIDENED TO  *
000580*                   FOUR-DIGIT YEAR.                      TK-1900Y2*
000590*    11/30/07  PQD  REWRITTEN AS RPTGEN FOR FLEETSETTLE -         *
000600*                   PATIENT/INSURANCE/PERSON LISTING REPLACED     *
000610*                   WITH THE EMPLOYEE/VENDOR/CLIENT/ADMIN         *
000620*                   MANAGEMENT REPORTS AND THE ROLE-GATE AUDIT    *
000630*                   LOG.                                  TK-1210*
000640*    12/04/07  PQD  ADDED THE ADMIN TOP-5 EMPLOYEE/VENDOR LISTS   *
000650*                   AT THE REQUEST OF THE OPS DASHBOARD.   TK-1211*
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-390.
000700 OBJECT-COMPUTER. IBM-390.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT SYSOUT
000760     ASSIGN TO UT-S-SYSOUT
000770       ORGANIZATION IS SEQUENTIAL.
000780*
000790     SELECT RPTREQ
000800     ASSIGN TO UT-S-RPTREQ
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS RPTREQ-STATUS.
000830*
000840     SELECT TRIPS
000850     ASSIGN TO UT-S-TRIPS
000860       ACCESS MODE IS SEQUENTIAL
000870       FILE STATUS IS TRIPS-STATUS.
000880*
000890     SELECT INCENTIVES
000900     ASSIGN TO UT-S-INCENTIVES
000910       ACCESS MODE IS SEQUENTIAL
000920       FILE STATUS IS INCENTIVES-STATUS.
000930*
000940     SELECT PAYOUTS
000950     ASSIGN TO UT-S-PAYOUTS
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS PAYOUTS-STATUS.
000980*
000990     SELECT AUDITLOG
001000     ASSIGN TO UT-S-AUDITLOG
001010       ACCESS MODE IS SEQUENTIAL
001020       FILE STATUS IS AUDITLOG-STATUS.
001030*
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  SYSOUT
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 100 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS SYSOUT-REC.
001120 01  SYSOUT-REC  PIC X(100).
001130*
001140 FD  RPTREQ
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 60 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS RPTREQ-REC.
001200 01  RPTREQ-REC PIC X(60).
001210*
001220 FD  TRIPS
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 90 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS TRIPS-REC.
001280 01  TRIPS-REC PIC X(90).
001290*
001300 FD  INCENTIVES
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 50 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS INCENTIVES-REC.
001360 01  INCENTIVES-REC PIC X(50).
001370*
001380 FD  PAYOUTS
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 55 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS PAYOUTS-REC.
001440 01  PAYOUTS-REC PIC X(55).
001450*
001460 FD  AUDITLOG
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 29 CHARACTERS
001500     BLOCK CONTAINS 0 RECORDS
001510     DATA RECORD IS AUDITLOG-REC.
001520 01  AUDITLOG-REC PIC X(29).
001530*
001540 WORKING-STORAGE SECTION.
001550*
001560 01  FILE-STATUS-CODES.
001570     05  RPTREQ-STATUS           PIC X(2).
001580     05  TRIPS-STATUS            PIC X(2).
001590     05  INCENTIVES-STATUS       PIC X(2).
001600     05  PAYOUTS-STATUS          PIC X(2).
001610     05  AUDITLOG-STATUS         PIC X(2).
001615     05  FILLER                  PIC X(2).
001620*
001630 COPY RPTREQ.
001640 COPY TRIPREC.
001650 COPY INCNTV.
001660 COPY PAYOUT.
001670 COPY AUDITREC.
001680*
001690****** TRIP TABLE - LOADED ONCE AND KEPT RESIDENT FOR THE WHOLE
001700****** RUN SO TRIP COUNTS AND THE INCENTIVE/PAYOUT DATE-RANGE
001710****** JOIN CAN BOTH BE DONE WITHOUT REREADING TRIPS.DAT.
001720 01  WS-TRIP-TBL-CTL.
001730     05  WS-TRIP-TBL-SIZE            PIC 9(6) COMP VALUE ZERO.
001735     05  FILLER                      PIC X(1).
001740 01  WS-TRIP-TBL.
001750     05  TRP-ENTRY OCCURS 100000 TIMES
001760             ASCENDING KEY IS TRP-TRIP-ID
001770             INDEXED BY TRP-IDX.
001780         10  TRP-TRIP-ID             PIC 9(9).
001790         10  TRP-EMPLOYEE-ID         PIC 9(9).
001800         10  TRP-CLIENT-ID           PIC 9(9).
001810         10  TRP-VENDOR-ID           PIC 9(9).
001820         10  TRP-DATE                PIC 9(8).
001825         10  FILLER                  PIC X(1).
001830*
001840****** ADMIN-REPORT TALLY TABLES - ONE ROW PER EMPLOYEE/VENDOR
001850****** SEEN DURING THAT CARD'S IN-RANGE INCENTIVE/PAYOUT SCAN.
001860****** BUILT BY A LINEAR FIND-OR-INSERT, THEN REDUCED TO A TOP-5
001870****** BY REPEATED MAX-SEARCH IN 260/270 BELOW.
001880 01  WS-EMP-TALLY-TBL-CTL.
001890     05  WS-EMP-TALLY-TBL-SIZE       PIC 9(5) COMP VALUE ZERO.
001895     05  FILLER                      PIC X(1).
001900 01  WS-EMP-TALLY-TBL.
001910     05  EMT-ENTRY OCCURS 5000 TIMES INDEXED BY EMT-IDX.
001920         10  EMT-EMPLOYEE-ID         PIC 9(9).
001930         10  EMT-INCENTIVE-TOTAL     PIC S9(9)V99 COMP-3.
001940         10  EMT-PICKED-SW           PIC X(01).
001950             88  EMT-ALREADY-PICKED      VALUE "Y".
001955         10  FILLER                  PIC X(1).
001960 01  WS-VND-TALLY-TBL-CTL.
001970     05  WS-VND-TALLY-TBL-SIZE       PIC 9(5) COMP VALUE ZERO.
001975     05  FILLER                      PIC X(1).
001980 01  WS-VND-TALLY-TBL.
001990     05  VNT2-ENTRY OCCURS 5000 TIMES INDEXED BY VNT2-IDX.
002000         10  VNT2-VENDOR-ID          PIC 9(9).
002010         10  VNT2-PAYOUT-TOTAL       PIC S9(9)V99 COMP-3.
002020         10  VNT2-PICKED-SW          PIC X(01).
002030             88  VNT2-ALREADY-PICKED     VALUE "Y".
002035         10  FILLER                  PIC X(1).
002040*
002050****** REPORT ACCUMULATORS - RESET AT THE TOP OF EACH PARAGRAPH
002060****** FOR PARAGRAPHS 200/210/220/230.
002070 01  WS-REPORT-WORK.
002080     05  WS-TRIP-COUNT               PIC 9(7) COMP.
002090     05  WS-TOTAL-INCENTIVES         PIC S9(9)V99 COMP-3.
002100     05  WS-TOTAL-PAYOUTS            PIC S9(9)V99 COMP-3.
002110     05  WS-JOIN-TRIP-DATE           PIC 9(8).
002120     05  WS-JOIN-FOUND-SW            PIC X(01).
002130         88  WS-JOIN-FOUND               VALUE "Y".
002140     05  WS-TOP-RANK                 PIC 9(2) COMP.
002150     05  WS-TOP-BEST-AMT             PIC S9(9)V99 COMP-3.
002160     05  WS-TOP-BEST-SUB             PIC 9(5) COMP.
002165     05  FILLER                      PIC X(1).
002170*
002180****** TOTAL-INCENTIVES/PAYOUTS PACKED-VS-EDITED ALTERNATE VIEW,
002190****** USED ONLY WHEN 999-TRACE-RTN DUMPS A SUSPECT CARD.
002200 01  WS-TOTAL-TRACE-AREA         PIC S9(9)V99 COMP-3.
002210 01  WS-TOTAL-TRACE-ALT REDEFINES WS-TOTAL-TRACE-AREA.
002220     05  FILLER                  PIC X(6).
002230*
002240****** RUN-DATE BROKEN OUT YY/MM/DD FOR THE AUDIT RECORD AND THE
002250****** BANNER LINE.
002260 01  WS-RUN-DATE.
002270     05  WS-RUN-DATE-NUM         PIC 9(8).
002280 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
002290     05  WS-RUN-CC               PIC 9(2).
002300     05  WS-RUN-YY               PIC 9(2).
002310     05  WS-RUN-MM               PIC 9(2).
002320     05  WS-RUN-DD               PIC 9(2).
002330*
002331****** REQUESTER-ID BYTE VIEW, FOR THE SAME SYSOUT DUMP WHEN OPS
002332****** ASKS US TO PROVE WHO A DENIED CARD CAME FROM.
002333 01  WS-REQUESTER-ECHO           PIC 9(9).
002334 01  WS-REQUESTER-ECHO-ALT REDEFINES WS-REQUESTER-ECHO.
002335     05  FILLER                  PIC X(9).
002336*
002340 01  COUNTERS-AND-ACCUMULATORS.
002350     05  REQUESTS-READ           PIC 9(5) COMP.
002360     05  REQUESTS-GRANTED        PIC 9(5) COMP.
002370     05  REQUESTS-DENIED         PIC 9(5) COMP.
002380     05  TRIPS-LOADED            PIC 9(6) COMP.
002385     05  FILLER                  PIC X(1).
002390*
002400 01  FLAGS-AND-SWITCHES.
002410     05  MORE-TRIPS-SW           PIC X(01) VALUE "Y".
002420         88 NO-MORE-TRIPS            VALUE "N".
002430     05  MORE-REQUESTS-SW        PIC X(01) VALUE "Y".
002440         88 NO-MORE-REQUESTS         VALUE "N".
002450     05  MORE-INCENTIVES-SW      PIC X(01) VALUE "Y".
002460         88 NO-MORE-INCENTIVES       VALUE "N".
002470     05  MORE-PAYOUTS-SW         PIC X(01) VALUE "Y".
002480         88 NO-MORE-PAYOUTS          VALUE "N".
002490     05  WS-ACCESS-SW            PIC X(01) VALUE "N".
002500         88  WS-ACCESS-GRANTED       VALUE "Y".
002505     05  FILLER                  PIC X(1).
002510*
002520 COPY ABENDREC.
002530*
002540 PROCEDURE DIVISION.
002550     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002560     PERFORM 050-LOAD-TRIP-TABLE THRU 050-EXIT
002570             VARYING WS-TRIP-TBL-SIZE FROM 1 BY 1
002580             UNTIL NO-MORE-TRIPS.
002590     SUBTRACT +1 FROM WS-TRIP-TBL-SIZE.
002600     MOVE WS-TRIP-TBL-SIZE TO TRIPS-LOADED.
002610     PERFORM 100-MAINLINE THRU 100-EXIT
002620             UNTIL NO-MORE-REQUESTS.
002630     PERFORM 900-CLEANUP THRU 900-EXIT.
002640     MOVE ZERO TO RETURN-CODE.
002650     GOBACK.
002660*
002670 000-HOUSEKEEPING.
002680     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002690     DISPLAY "******** BEGIN JOB RPTGEN ********".
002700     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
002710     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002720     OPEN INPUT TRIPS, RPTREQ.
002730     OPEN OUTPUT SYSOUT.
002740     OPEN EXTEND AUDITLOG.
002750     READ TRIPS INTO TRIP-DETAIL-REC
002760         AT END MOVE "N" TO MORE-TRIPS-SW
002770     END-READ.
002780     READ RPTREQ INTO RPT-REQUEST-REC
002790         AT END MOVE "N" TO MORE-REQUESTS-SW
002800     END-READ.
002810 000-EXIT.
002820     EXIT.
002830*
002840 050-LOAD-TRIP-TABLE.
002850     MOVE "050-LOAD-TRIP-TABLE" TO PARA-NAME.
002860     MOVE TRIP-ID            TO TRP-TRIP-ID (WS-TRIP-TBL-SIZE).
002870     MOVE TRIP-EMPLOYEE-ID   TO TRP-EMPLOYEE-ID (WS-TRIP-TBL-SIZE).
002880     MOVE TRIP-CLIENT-ID     TO TRP-CLIENT-ID (WS-TRIP-TBL-SIZE).
002890     MOVE TRIP-VENDOR-ID     TO TRP-VENDOR-ID (WS-TRIP-TBL-SIZE).
002900     MOVE TRIP-DATE          TO TRP-DATE (WS-TRIP-TBL-SIZE).
002930     READ TRIPS INTO TRIP-DETAIL-REC
002940         AT END MOVE "N" TO MORE-TRIPS-SW
002950     END-READ.
002960 050-EXIT.
002970     EXIT.
002980*
002990 100-MAINLINE.
003000     MOVE "100-MAINLINE" TO PARA-NAME.
003010     ADD +1 TO REQUESTS-READ.
003020     PERFORM 150-CHECK-ACCESS THRU 150-EXIT.
003030     IF WS-ACCESS-GRANTED
003040         EVALUATE TRUE
003050             WHEN RPT-EMPLOYEE-RPT
003060                 PERFORM 200-EMPLOYEE-REPORT THRU 200-EXIT
003070             WHEN RPT-VENDOR-RPT
003080                 PERFORM 210-VENDOR-REPORT THRU 210-EXIT
003090             WHEN RPT-CLIENT-RPT
003100                 PERFORM 220-CLIENT-REPORT THRU 220-EXIT
003110             WHEN RPT-ADMIN-RPT
003120                 PERFORM 230-ADMIN-REPORT THRU 230-EXIT
003130             WHEN OTHER
003140                 MOVE "** INVALID RPT-REPORT-TYPE ON RPTREQ CARD"
003150                                         TO ABEND-REASON
003160                 GO TO 1000-ABEND-RTN
003170         END-EVALUATE
003180         SET AUD-GRANTED TO TRUE
003190         ADD +1 TO REQUESTS-GRANTED
003200     ELSE
003210         SET AUD-DENIED TO TRUE
003220         ADD +1 TO REQUESTS-DENIED
003230         DISPLAY "ACCESS DENIED - REQUESTER " RPT-REQUESTER-ID
003240             " ROLE " RPT-REQUESTER-ROLE
003250             " REPORT " RPT-REPORT-TYPE
003260     END-IF.
003270     PERFORM 700-WRITE-AUDIT-REC THRU 700-EXIT.
003280     READ RPTREQ INTO RPT-REQUEST-REC
003290         AT END MOVE "N" TO MORE-REQUESTS-SW
003300         GO TO 100-EXIT
003310     END-READ.
003320 100-EXIT.
003330     EXIT.
003340*
003350 150-CHECK-ACCESS.
003360     MOVE "150-CHECK-ACCESS" TO PARA-NAME.
003370     MOVE "N" TO WS-ACCESS-SW.
003380     EVALUATE TRUE
003390         WHEN RPT-EMPLOYEE-RPT
003400             IF RPT-REQ-IS-EMPLOYEE AND
003410                 RPT-REQUESTER-ID = RPT-TARGET-ID
003420                 MOVE "Y" TO WS-ACCESS-SW
003430             END-IF
003440         WHEN RPT-VENDOR-RPT
003450             IF RPT-REQ-IS-VENDOR AND
003460                 RPT-REQUESTER-ID = RPT-TARGET-ID
003470                 MOVE "Y" TO WS-ACCESS-SW
003480             END-IF
003490         WHEN RPT-CLIENT-RPT
003500             IF RPT-REQ-IS-CLIENT AND
003510                 RPT-REQUESTER-ID = RPT-TARGET-ID
003520                 MOVE "Y" TO WS-ACCESS-SW
003530             END-IF
003540         WHEN RPT-ADMIN-RPT
003550             IF RPT-REQ-IS-ADMIN
003560                 MOVE "Y" TO WS-ACCESS-SW
003570             END-IF
003580         WHEN OTHER
003590             CONTINUE
003600     END-EVALUATE.
003610 150-EXIT.
003620     EXIT.
003630*
003640 200-EMPLOYEE-REPORT.
003650     MOVE "200-EMPLOYEE-REPORT" TO PARA-NAME.
003660     MOVE ZERO TO WS-TRIP-COUNT, WS-TOTAL-INCENTIVES.
003670     IF WS-TRIP-TBL-SIZE > ZERO
003680         PERFORM 205-COUNT-TRIP-FOR-EMP THRU 205-EXIT
003690             VARYING TRP-IDX FROM 1 BY 1
003700             UNTIL TRP-IDX > WS-TRIP-TBL-SIZE
003710     END-IF.
003720     PERFORM 800-REWIND-INCENTIVES THRU 800-EXIT.
003730     PERFORM 250-SUM-INCENTIVES-FOR-EMP THRU 250-EXIT
003740         UNTIL NO-MORE-INCENTIVES.
003750     DISPLAY "EMPLOYEE-RPT EMP " RPT-TARGET-ID
003760         " TRIPS " WS-TRIP-COUNT
003770         " TOTAL-INCENTIVES " WS-TOTAL-INCENTIVES.
003780 200-EXIT.
003790     EXIT.
003800*
003810 205-COUNT-TRIP-FOR-EMP.
003820     MOVE "205-COUNT-TRIP-FOR-EMP" TO PARA-NAME.
003830     IF TRP-EMPLOYEE-ID (TRP-IDX) = RPT-TARGET-ID AND
003840         TRP-DATE (TRP-IDX) NOT < RPT-DATE-FROM AND
003850         TRP-DATE (TRP-IDX) NOT > RPT-DATE-TO
003860         ADD +1 TO WS-TRIP-COUNT
003870     END-IF.
003880 205-EXIT.
003890     EXIT.
003900*
003910 250-SUM-INCENTIVES-FOR-EMP.
003920     MOVE "250-SUM-INCENTIVES-FOR-EMP" TO PARA-NAME.
003930     IF INC-EMPLOYEE-ID = RPT-TARGET-ID
003940         PERFORM 260-JOIN-TRIP-DATE THRU 260-EXIT
003950         IF WS-JOIN-FOUND AND
003960             WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
003970             WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
003980             ADD INC-TOTAL-AMOUNT TO WS-TOTAL-INCENTIVES
003990         END-IF
004000     END-IF.
004010     READ INCENTIVES INTO INCENTIVE-REC
004020         AT END MOVE "N" TO MORE-INCENTIVES-SW
004030     END-READ.
004040 250-EXIT.
004050     EXIT.
004060*
004070 260-JOIN-TRIP-DATE.
004080     MOVE "260-JOIN-TRIP-DATE" TO PARA-NAME.
004090     MOVE "N" TO WS-JOIN-FOUND-SW.
004100     MOVE ZERO TO WS-JOIN-TRIP-DATE.
004110     IF WS-TRIP-TBL-SIZE > ZERO
004120         SEARCH ALL TRP-ENTRY
004130             WHEN TRP-TRIP-ID (TRP-IDX) = INC-TRIP-ID
004140                 MOVE "Y" TO WS-JOIN-FOUND-SW
004150                 MOVE TRP-DATE (TRP-IDX) TO WS-JOIN-TRIP-DATE
004160         END-SEARCH
004170     END-IF.
004180 260-EXIT.
004190     EXIT.
004200*
004210 265-JOIN-TRIP-DATE-PAY.
004220     MOVE "265-JOIN-TRIP-DATE-PAY" TO PARA-NAME.
004230     MOVE "N" TO WS-JOIN-FOUND-SW.
004240     MOVE ZERO TO WS-JOIN-TRIP-DATE.
004250     IF WS-TRIP-TBL-SIZE > ZERO
004260         SEARCH ALL TRP-ENTRY
004270             WHEN TRP-TRIP-ID (TRP-IDX) = PAY-TRIP-ID
004280                 MOVE "Y" TO WS-JOIN-FOUND-SW
004290                 MOVE TRP-DATE (TRP-IDX) TO WS-JOIN-TRIP-DATE
004300         END-SEARCH
004310     END-IF.
004320 265-EXIT.
004330     EXIT.
004340*
004350 210-VENDOR-REPORT.
004360     MOVE "210-VENDOR-REPORT" TO PARA-NAME.
004370     MOVE ZERO TO WS-TRIP-COUNT, WS-TOTAL-PAYOUTS.
004380     IF WS-TRIP-TBL-SIZE > ZERO
004390         PERFORM 215-COUNT-TRIP-FOR-VND THRU 215-EXIT
004400             VARYING TRP-IDX FROM 1 BY 1
004410             UNTIL TRP-IDX > WS-TRIP-TBL-SIZE
004420     END-IF.
004430     PERFORM 810-REWIND-PAYOUTS THRU 810-EXIT.
004440     PERFORM 255-SUM-PAYOUTS-FOR-VND THRU 255-EXIT
004450         UNTIL NO-MORE-PAYOUTS.
004460     DISPLAY "VENDOR-RPT   VND " RPT-TARGET-ID
004470         " TRIPS " WS-TRIP-COUNT
004480         " TOTAL-PAYOUTS " WS-TOTAL-PAYOUTS.
004490 210-EXIT.
004500     EXIT.
004510*
004520 215-COUNT-TRIP-FOR-VND.
004530     MOVE "215-COUNT-TRIP-FOR-VND" TO PARA-NAME.
004540     IF TRP-VENDOR-ID (TRP-IDX) = RPT-TARGET-ID AND
004550         TRP-DATE (TRP-IDX) NOT < RPT-DATE-FROM AND
004560         TRP-DATE (TRP-IDX) NOT > RPT-DATE-TO
004570         ADD +1 TO WS-TRIP-COUNT
004580     END-IF.
004590 215-EXIT.
004600     EXIT.
004610*
004620 255-SUM-PAYOUTS-FOR-VND.
004630     MOVE "255-SUM-PAYOUTS-FOR-VND" TO PARA-NAME.
004640     IF PAY-VENDOR-ID = RPT-TARGET-ID
004650         PERFORM 265-JOIN-TRIP-DATE-PAY THRU 265-EXIT
004660         IF WS-JOIN-FOUND AND
004670             WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
004680             WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
004690             ADD PAY-TOTAL-AMOUNT TO WS-TOTAL-PAYOUTS
004700         END-IF
004710     END-IF.
004720     READ PAYOUTS INTO VENDOR-PAYOUT-REC
004730         AT END MOVE "N" TO MORE-PAYOUTS-SW
004740     END-READ.
004750 255-EXIT.
004760     EXIT.
004770*
004780 220-CLIENT-REPORT.
004790     MOVE "220-CLIENT-REPORT" TO PARA-NAME.
004800     MOVE ZERO TO WS-TRIP-COUNT, WS-TOTAL-INCENTIVES,
004810         WS-TOTAL-PAYOUTS.
004820     IF WS-TRIP-TBL-SIZE > ZERO
004830         PERFORM 225-COUNT-TRIP-FOR-CLT THRU 225-EXIT
004840             VARYING TRP-IDX FROM 1 BY 1
004850             UNTIL TRP-IDX > WS-TRIP-TBL-SIZE
004860     END-IF.
004870     PERFORM 800-REWIND-INCENTIVES THRU 800-EXIT.
004880     PERFORM 270-SUM-INCENTIVES-FOR-CLT THRU 270-EXIT
004890         UNTIL NO-MORE-INCENTIVES.
004900     PERFORM 810-REWIND-PAYOUTS THRU 810-EXIT.
004910     PERFORM 275-SUM-PAYOUTS-FOR-CLT THRU 275-EXIT
004920         UNTIL NO-MORE-PAYOUTS.
004930     DISPLAY "CLIENT-RPT   CLT " RPT-TARGET-ID
004940         " TRIPS " WS-TRIP-COUNT
004950         " TOTAL-INCENTIVES " WS-TOTAL-INCENTIVES
004960         " TOTAL-PAYOUTS " WS-TOTAL-PAYOUTS.
004970 220-EXIT.
004980     EXIT.
004990*
005000 225-COUNT-TRIP-FOR-CLT.
005010     MOVE "225-COUNT-TRIP-FOR-CLT" TO PARA-NAME.
005020     IF TRP-CLIENT-ID (TRP-IDX) = RPT-TARGET-ID AND
005030         TRP-DATE (TRP-IDX) NOT < RPT-DATE-FROM AND
005040         TRP-DATE (TRP-IDX) NOT > RPT-DATE-TO
005050         ADD +1 TO WS-TRIP-COUNT
005060     END-IF.
005070 225-EXIT.
005080     EXIT.
005090*
005100 270-SUM-INCENTIVES-FOR-CLT.
005110     MOVE "270-SUM-INCENTIVES-FOR-CLT" TO PARA-NAME.
005120     IF INC-CLIENT-ID = RPT-TARGET-ID
005130         PERFORM 260-JOIN-TRIP-DATE THRU 260-EXIT
005140         IF WS-JOIN-FOUND AND
005150             WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
005160             WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
005170             ADD INC-TOTAL-AMOUNT TO WS-TOTAL-INCENTIVES
005180         END-IF
005190     END-IF.
005200     READ INCENTIVES INTO INCENTIVE-REC
005210         AT END MOVE "N" TO MORE-INCENTIVES-SW
005220     END-READ.
005230 270-EXIT.
005240     EXIT.
005250*
005260 275-SUM-PAYOUTS-FOR-CLT.
005270     MOVE "275-SUM-PAYOUTS-FOR-CLT" TO PARA-NAME.
005280     PERFORM 265-JOIN-TRIP-DATE-PAY THRU 265-EXIT.
005290     IF WS-JOIN-FOUND AND
005300         TRP-CLIENT-ID (TRP-IDX) = RPT-TARGET-ID AND
005310         WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
005320         WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
005330         ADD PAY-TOTAL-AMOUNT TO WS-TOTAL-PAYOUTS
005340     END-IF.
005350     READ PAYOUTS INTO VENDOR-PAYOUT-REC
005360         AT END MOVE "N" TO MORE-PAYOUTS-SW
005370     END-READ.
005380 275-EXIT.
005390     EXIT.
005400*
005410 230-ADMIN-REPORT.
005420     MOVE "230-ADMIN-REPORT" TO PARA-NAME.
005430     MOVE ZERO TO WS-TRIP-COUNT, WS-TOTAL-INCENTIVES,
005440         WS-TOTAL-PAYOUTS.
005450     MOVE ZERO TO WS-EMP-TALLY-TBL-SIZE, WS-VND-TALLY-TBL-SIZE.
005460     IF WS-TRIP-TBL-SIZE > ZERO
005470         PERFORM 235-COUNT-TRIP-ADMIN THRU 235-EXIT
005480             VARYING TRP-IDX FROM 1 BY 1
005490             UNTIL TRP-IDX > WS-TRIP-TBL-SIZE
005500     END-IF.
005510     PERFORM 800-REWIND-INCENTIVES THRU 800-EXIT.
005520     PERFORM 280-SUM-INCENTIVES-ADMIN THRU 280-EXIT
005530         UNTIL NO-MORE-INCENTIVES.
005540     PERFORM 810-REWIND-PAYOUTS THRU 810-EXIT.
005550     PERFORM 285-SUM-PAYOUTS-ADMIN THRU 285-EXIT
005560         UNTIL NO-MORE-PAYOUTS.
005570     DISPLAY "ADMIN-RPT    TOTAL-TRIPS " WS-TRIP-COUNT
005580         " TOTAL-INCENTIVES " WS-TOTAL-INCENTIVES
005590         " TOTAL-PAYOUTS " WS-TOTAL-PAYOUTS.
005600     PERFORM 290-SHOW-TOP-EMPLOYEES THRU 290-EXIT.
005610     PERFORM 295-SHOW-TOP-VENDORS THRU 295-EXIT.
005620 230-EXIT.
005630     EXIT.
005640*
005650 235-COUNT-TRIP-ADMIN.
005660     MOVE "235-COUNT-TRIP-ADMIN" TO PARA-NAME.
005670     IF TRP-DATE (TRP-IDX) NOT < RPT-DATE-FROM AND
005680         TRP-DATE (TRP-IDX) NOT > RPT-DATE-TO
005690         ADD +1 TO WS-TRIP-COUNT
005700     END-IF.
005710 235-EXIT.
005720     EXIT.
005730*
005740**  ADMIN TOTAL-INCENTIVES IS UNFILTERED BY DATE - SEE THE
005750**  REMARKS AT THE TOP OF THIS PROGRAM AND TK-1211.  THE SAME
005760**  RECORD'S IN-RANGE AMOUNT IS STILL TALLIED FOR THE TOP-5
005770**  EMPLOYEE LIST, WHICH IS DATE-WINDOWED.
005780 280-SUM-INCENTIVES-ADMIN.
005790     MOVE "280-SUM-INCENTIVES-ADMIN" TO PARA-NAME.
005800     ADD INC-TOTAL-AMOUNT TO WS-TOTAL-INCENTIVES.
005810     PERFORM 260-JOIN-TRIP-DATE THRU 260-EXIT.
005820     IF WS-JOIN-FOUND AND
005830         WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
005840         WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
005850         PERFORM 282-TALLY-EMPLOYEE THRU 282-EXIT
005860     END-IF.
005870     READ INCENTIVES INTO INCENTIVE-REC
005880         AT END MOVE "N" TO MORE-INCENTIVES-SW
005890     END-READ.
005900 280-EXIT.
005910     EXIT.
005920*
005930 282-TALLY-EMPLOYEE.
005940     MOVE "282-TALLY-EMPLOYEE" TO PARA-NAME.
005950     MOVE "N" TO WS-JOIN-FOUND-SW.
005960     IF WS-EMP-TALLY-TBL-SIZE > ZERO
005970         PERFORM 283-FIND-EMP-TALLY-ROW THRU 283-EXIT
005980             VARYING EMT-IDX FROM 1 BY 1
005990             UNTIL EMT-IDX > WS-EMP-TALLY-TBL-SIZE
006000     END-IF.
006010     IF NOT WS-JOIN-FOUND
006020         ADD +1 TO WS-EMP-TALLY-TBL-SIZE
006030         MOVE INC-EMPLOYEE-ID TO
006040             EMT-EMPLOYEE-ID (WS-EMP-TALLY-TBL-SIZE)
006050         MOVE INC-TOTAL-AMOUNT TO
006060             EMT-INCENTIVE-TOTAL (WS-EMP-TALLY-TBL-SIZE)
006070         MOVE "N" TO EMT-PICKED-SW (WS-EMP-TALLY-TBL-SIZE)
006080     END-IF.
006090 282-EXIT.
006100     EXIT.
006110*
006120 283-FIND-EMP-TALLY-ROW.
006130     MOVE "283-FIND-EMP-TALLY-ROW" TO PARA-NAME.
006140     IF EMT-EMPLOYEE-ID (EMT-IDX) = INC-EMPLOYEE-ID
006150         ADD INC-TOTAL-AMOUNT TO
006160             EMT-INCENTIVE-TOTAL (EMT-IDX)
006170         MOVE "Y" TO WS-JOIN-FOUND-SW
006180     END-IF.
006190 283-EXIT.
006200     EXIT.
006210*
006220**  ADMIN TOTAL-PAYOUTS IS ALSO UNFILTERED BY DATE - SAME
006230**  DELIBERATE CAVEAT AS 280 ABOVE.
006240 285-SUM-PAYOUTS-ADMIN.
006250     MOVE "285-SUM-PAYOUTS-ADMIN" TO PARA-NAME.
006260     ADD PAY-TOTAL-AMOUNT TO WS-TOTAL-PAYOUTS.
006270     PERFORM 265-JOIN-TRIP-DATE-PAY THRU 265-EXIT.
006280     IF WS-JOIN-FOUND AND
006290         WS-JOIN-TRIP-DATE NOT < RPT-DATE-FROM AND
006300         WS-JOIN-TRIP-DATE NOT > RPT-DATE-TO
006310         PERFORM 287-TALLY-VENDOR THRU 287-EXIT
006320     END-IF.
006330     READ PAYOUTS INTO VENDOR-PAYOUT-REC
006340         AT END MOVE "N" TO MORE-PAYOUTS-SW
006350     END-READ.
006360 285-EXIT.
006370     EXIT.
006380*
006390 287-TALLY-VENDOR.
006400     MOVE "287-TALLY-VENDOR" TO PARA-NAME.
006410     MOVE "N" TO WS-JOIN-FOUND-SW.
006420     IF WS-VND-TALLY-TBL-SIZE > ZERO
006430         PERFORM 288-FIND-VND-TALLY-ROW THRU 288-EXIT
006440             VARYING VNT2-IDX FROM 1 BY 1
006450             UNTIL VNT2-IDX > WS-VND-TALLY-TBL-SIZE
006460     END-IF.
006470     IF NOT WS-JOIN-FOUND
006480         ADD +1 TO WS-VND-TALLY-TBL-SIZE
006490         MOVE PAY-VENDOR-ID TO
006500             VNT2-VENDOR-ID (WS-VND-TALLY-TBL-SIZE)
006510         MOVE PAY-TOTAL-AMOUNT TO
006520             VNT2-PAYOUT-TOTAL (WS-VND-TALLY-TBL-SIZE)
006530         MOVE "N" TO VNT2-PICKED-SW (WS-VND-TALLY-TBL-SIZE)
006540     END-IF.
006550 287-EXIT.
006560     EXIT.
006570*
006580 288-FIND-VND-TALLY-ROW.
006590     MOVE "288-FIND-VND-TALLY-ROW" TO PARA-NAME.
006600     IF VNT2-VENDOR-ID (VNT2-IDX) = PAY-VENDOR-ID
006610         ADD PAY-TOTAL-AMOUNT TO
006620             VNT2-PAYOUT-TOTAL (VNT2-IDX)
006630         MOVE "Y" TO WS-JOIN-FOUND-SW
006640     END-IF.
006650 288-EXIT.
006660     EXIT.
006670*
006680**  TOP-5 BY REPEATED MAX-SEARCH - EACH PASS PICKS THE HIGHEST
006690**  REMAINING UNPICKED ROW, THE SAME WAY HOLD-SUB WAS USED FOR A
006700**  ONE-SHOT "BEST OF" PICK ELSEWHERE IN THE OLD PATIENT SYSTEM.
006710 290-SHOW-TOP-EMPLOYEES.
006720     MOVE "290-SHOW-TOP-EMPLOYEES" TO PARA-NAME.
006730     MOVE ZERO TO WS-TOP-RANK.
006740     PERFORM 292-PICK-ONE-TOP-EMP THRU 292-EXIT
006750         VARYING WS-TOP-RANK FROM 1 BY 1
006760         UNTIL WS-TOP-RANK > 5.
006770 290-EXIT.
006780     EXIT.
006790*
006800 292-PICK-ONE-TOP-EMP.
006810     MOVE "292-PICK-ONE-TOP-EMP" TO PARA-NAME.
006820     MOVE ZERO TO WS-TOP-BEST-SUB.
006830     MOVE ZERO TO WS-TOP-BEST-AMT.
006840     IF WS-EMP-TALLY-TBL-SIZE > ZERO
006850         PERFORM 293-SCAN-FOR-TOP-EMP THRU 293-EXIT
006860             VARYING EMT-IDX FROM 1 BY 1
006870             UNTIL EMT-IDX > WS-EMP-TALLY-TBL-SIZE
006880     END-IF.
006890     IF WS-TOP-BEST-SUB > ZERO
006900         DISPLAY "ADMIN TOP-EMPLOYEE RANK " WS-TOP-RANK
006910             " EMP " EMT-EMPLOYEE-ID (WS-TOP-BEST-SUB)
006920             " AMT " WS-TOP-BEST-AMT
006930         MOVE "Y" TO EMT-PICKED-SW (WS-TOP-BEST-SUB)
006940     END-IF.
006950 292-EXIT.
006960     EXIT.
006970*
006980 293-SCAN-FOR-TOP-EMP.
006990     MOVE "293-SCAN-FOR-TOP-EMP" TO PARA-NAME.
007000     IF NOT EMT-ALREADY-PICKED (EMT-IDX) AND
007010         EMT-INCENTIVE-TOTAL (EMT-IDX) > WS-TOP-BEST-AMT
007020         MOVE EMT-INCENTIVE-TOTAL (EMT-IDX) TO WS-TOP-BEST-AMT
007030         SET WS-TOP-BEST-SUB TO EMT-IDX
007040     END-IF.
007050 293-EXIT.
007060     EXIT.
007070*
007080 295-SHOW-TOP-VENDORS.
007090     MOVE "295-SHOW-TOP-VENDORS" TO PARA-NAME.
007100     MOVE ZERO TO WS-TOP-RANK.
007110     PERFORM 297-PICK-ONE-TOP-VND THRU 297-EXIT
007120         VARYING WS-TOP-RANK FROM 1 BY 1
007130         UNTIL WS-TOP-RANK > 5.
007140 295-EXIT.
007150     EXIT.
007160*
007170 297-PICK-ONE-TOP-VND.
007180     MOVE "297-PICK-ONE-TOP-VND" TO PARA-NAME.
007190     MOVE ZERO TO WS-TOP-BEST-SUB.
007200     MOVE ZERO TO WS-TOP-BEST-AMT.
007210     IF WS-VND-TALLY-TBL-SIZE > ZERO
007220         PERFORM 298-SCAN-FOR-TOP-VND THRU 298-EXIT
007230             VARYING VNT2-IDX FROM 1 BY 1
007240             UNTIL VNT2-IDX > WS-VND-TALLY-TBL-SIZE
007250     END-IF.
007260     IF WS-TOP-BEST-SUB > ZERO
007270         DISPLAY "ADMIN TOP-VENDOR   RANK " WS-TOP-RANK
007280             " VND " VNT2-VENDOR-ID (WS-TOP-BEST-SUB)
007290             " AMT " WS-TOP-BEST-AMT
007300         MOVE "Y" TO VNT2-PICKED-SW (WS-TOP-BEST-SUB)
007310     END-IF.
007320 297-EXIT.
007330     EXIT.
007340*
007350 298-SCAN-FOR-TOP-VND.
007360     MOVE "298-SCAN-FOR-TOP-VND" TO PARA-NAME.
007370     IF NOT VNT2-ALREADY-PICKED (VNT2-IDX) AND
007380         VNT2-PAYOUT-TOTAL (VNT2-IDX) > WS-TOP-BEST-AMT
007390         MOVE VNT2-PAYOUT-TOTAL (VNT2-IDX) TO WS-TOP-BEST-AMT
007400         SET WS-TOP-BEST-SUB TO VNT2-IDX
007410     END-IF.
007420 298-EXIT.
007430     EXIT.
007440*
007450 700-WRITE-AUDIT-REC.
007460     MOVE "700-WRITE-AUDIT-REC" TO PARA-NAME.
007470     MOVE RPT-REPORT-TYPE        TO AUD-REPORT-TYPE.
007480     MOVE RPT-REQUESTER-ID       TO AUD-REQUESTER-ID.
007490     MOVE RPT-REQUESTER-ROLE     TO AUD-REQUESTER-ROLE.
007500     MOVE WS-RUN-DATE-NUM        TO AUD-RUN-DATE.
007510     WRITE AUDITLOG-REC FROM REPORT-AUDIT-REC.
007520 700-EXIT.
007530     EXIT.
007540*
007550 800-REWIND-INCENTIVES.
007560     MOVE "800-REWIND-INCENTIVES" TO PARA-NAME.
007570     CLOSE INCENTIVES.
007580     OPEN INPUT INCENTIVES.
007590     MOVE "Y" TO MORE-INCENTIVES-SW.
007600     READ INCENTIVES INTO INCENTIVE-REC
007610         AT END MOVE "N" TO MORE-INCENTIVES-SW
007620     END-READ.
007630 800-EXIT.
007640     EXIT.
007650*
007660 810-REWIND-PAYOUTS.
007670     MOVE "810-REWIND-PAYOUTS" TO PARA-NAME.
007680     CLOSE PAYOUTS.
007690     OPEN INPUT PAYOUTS.
007700     MOVE "Y" TO MORE-PAYOUTS-SW.
007710     READ PAYOUTS INTO VENDOR-PAYOUT-REC
007720         AT END MOVE "N" TO MORE-PAYOUTS-SW
007730     END-READ.
007740 810-EXIT.
007750     EXIT.
007760*
007770 900-CLEANUP.
007780     MOVE "900-CLEANUP" TO PARA-NAME.
007790     CLOSE TRIPS, RPTREQ, AUDITLOG, SYSOUT.
007800     DISPLAY "** TRIPS LOADED **".
007810     DISPLAY TRIPS-LOADED.
007820     DISPLAY "** REQUESTS READ **".
007830     DISPLAY REQUESTS-READ.
007840     DISPLAY "** REQUESTS GRANTED **".
007850     DISPLAY REQUESTS-GRANTED.
007860     DISPLAY "** REQUESTS DENIED **".
007870     DISPLAY REQUESTS-DENIED.
007880     DISPLAY "******** NORMAL END OF JOB RPTGEN ********".
007890 900-EXIT.
007900     EXIT.
007910*
007920 1000-ABEND-RTN.
007930     WRITE SYSOUT-REC FROM ABEND-REC.
007940     CLOSE TRIPS, RPTREQ, AUDITLOG, SYSOUT.
007950     DISPLAY "*** ABNORMAL END OF JOB - RPTGEN ***" UPON CONSOLE.
007960     DIVIDE ZERO-VAL INTO ONE-VAL.
