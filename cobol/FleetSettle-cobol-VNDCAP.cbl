000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  VNDCAP.
000030 AUTHOR. R B BANNERMAN.
000040 INSTALLATION. FLEET OPS DATA CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*          FOR EVERY VENDOR ON VENDORS.DAT, COUNTS THE VENDOR'S
000120*          CURRENT LOAD (CONTRACTS.DAT ROWS WHERE CV-VENDOR-ID
000130*          MATCHES), COMPUTES UTILIZATION PERCENT AND AN ALERT
000140*          LEVEL, AND DISPLAYS A CAPACITY STATUS LINE PER VENDOR
000150*          PLUS A SYSTEM-WIDE ROLLUP AT END OF RUN.
000160*
000170*          THERE IS NO PRINTED CAPACITY REPORT ON FILE - OPS
000180*          READS THIS OFF THE JOB LOG, THE SAME WAY THEY READ
000190*          THE LAB-SEARCH DIAGNOSTICS OFF THE OLD TRMTSRCH LOG.
000200******************************************************************
000210*
000220          INPUT FILE              -   VENDORS.DAT
000230*
000240          REFERENCE FILE          -   CONTRACTS.DAT
000250*
000260          DUMP FILE               -   SYSOUT
000270*
000280******************************************************************
000290*    CHANGE LOG                                                  *
000300******************************************************************
000310*    03/14/91  RBB  ORIGINAL PROGRAM (AS TRMTSRCH).        TK-1140*
000320*    11/19/98  LMS  Y2K REMEDIATION - NO 2-DIGIT YEARS IN THIS    *
000330*                   PROGRAM, REVIEWED, NO CHANGE REQUIRED.TK-1900Y2*
000340*    06/21/07  PQD  REWRITTEN AS VNDCAP FOR FLEETSETTLE -        *
000350*                   LAB-TABLE SEARCH REPLACED WITH A VENDOR       *
000360*                   CAPACITY SCAN AGAINST THE CONTRACT TABLE.TK-1162*
000370*    10/11/07  PQD  ADDED THE SYSTEM-WIDE ROLLUP COUNTS AT THE   *
000380*                   REQUEST OF THE OPS CAPACITY DASHBOARD. TK-1201*
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT SYSOUT
000490     ASSIGN TO UT-S-SYSOUT
000500       ORGANIZATION IS SEQUENTIAL.
000510*
000520     SELECT VENDORS
000530     ASSIGN TO UT-S-VENDORS
000540       ACCESS MODE IS SEQUENTIAL
000550       FILE STATUS IS VENDORS-STATUS.
000560*
000570     SELECT CONTRACTS
000580     ASSIGN TO UT-S-CONTRACTS
000590       ACCESS MODE IS SEQUENTIAL
000600       FILE STATUS IS CONTRACTS-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  SYSOUT
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 100 CHARACTERS
000680     BLOCK CONTAINS 0 RECORDS
000690     DATA RECORD IS SYSOUT-REC.
000700 01  SYSOUT-REC  PIC X(100).
000710*
000720 FD  VENDORS
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 40 CHARACTERS
000760     BLOCK CONTAINS 0 RECORDS
000770     DATA RECORD IS VENDORS-REC.
000780 01  VENDORS-REC PIC X(40).
000790*
000800 FD  CONTRACTS
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 100 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS CONTRACTS-REC.
000860 01  CONTRACTS-REC PIC X(100).
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900 01  FILE-STATUS-CODES.
000910     05  VENDORS-STATUS          PIC X(2).
000920     05  CONTRACTS-STATUS        PIC X(2).
000925     05  FILLER                  PIC X(2).
000930*
000940 COPY VNDPROF.
000950 COPY CVCONTR.
000960*
000970****** CONTRACT VENDOR-ID TABLE - EVERY CONTRACT'S VENDOR-ID IS
000980****** LOADED ONCE SO EACH VENDOR'S CURRENT LOAD CAN BE COUNTED
000990****** BY A PLAIN SEQUENTIAL SEARCH, THE SAME WAY THE OLD LAB
001000****** TABLE WAS SCANNED ROW BY ROW IN TRMTSRCH.
001010 01  WS-CONTR-VENDOR-TBL-CTL.
001020     05  WS-CONTR-VENDOR-TBL-SIZE    PIC 9(5) COMP VALUE ZERO.
001025     05  FILLER                  PIC X(1).
001030 01  WS-CONTR-VENDOR-TBL.
001040     05  CVV-ENTRY OCCURS 2000 TIMES INDEXED BY CVV-IDX.
001050         10  CVV-VENDOR-ID           PIC 9(9).
001055         10  FILLER                  PIC X(1).
001060*
001070****** PER-VENDOR WORKING FIELDS.
001080 01  WS-CURRENT-LOAD             PIC 9(5) COMP.
001090 01  WS-UTILIZATION-PCT          PIC S9(3)V99 COMP-3.
001100 01  WS-UTIL-RAW                 PIC S9(7)V99 COMP-3.
001110 01  WS-ALERT-LEVEL              PIC X(8) VALUE SPACES.
001120     88  ALERT-CRITICAL              VALUE "CRITICAL".
001130     88  ALERT-WARNING               VALUE "WARNING ".
001140     88  ALERT-NORMAL                VALUE "NORMAL  ".
001150*
001160****** UTILIZATION PACKED-VS-EDITED ALTERNATE VIEW FOR THE
001170****** JOB-LOG CAPACITY LINE.
001180 01  WS-UTIL-EDIT-AREA           PIC S9(3)V99 COMP-3.
001190 01  WS-UTIL-EDIT REDEFINES WS-UTIL-EDIT-AREA.
001200     05  FILLER                  PIC X(3).
001210*
001220****** RUN-DATE BROKEN OUT YY/MM/DD FOR THE BANNER LINE.
001230 01  WS-RUN-DATE.
001240     05  WS-RUN-DATE-NUM         PIC 9(6).
001250 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001260     05  WS-RUN-YY               PIC 9(2).
001270     05  WS-RUN-MM               PIC 9(2).
001280     05  WS-RUN-DD               PIC 9(2).
001290*
001300****** ROLLUP ACCUMULATOR PACKED-VS-EDITED ALTERNATE VIEW, USED
001310****** ONLY WHEN THE AVERAGE-UTILIZATION LINE IS BUILT.
001320 01  WS-UTIL-SUM-AREA            PIC S9(9)V99 COMP-3.
001330 01  WS-UTIL-SUM-ALT REDEFINES WS-UTIL-SUM-AREA.
001340     05  FILLER                  PIC X(6).
001350*
001360 01  COUNTERS-AND-ACCUMULATORS.
001370     05  VENDORS-READ            PIC 9(5) COMP.
001380     05  TOTAL-VENDORS           PIC 9(5) COMP.
001390     05  VENDORS-NEAR-CAPACITY   PIC 9(5) COMP.
001400     05  VENDORS-AT-CAPACITY     PIC 9(5) COMP.
001410     05  VENDORS-RATED-FOR-AVG   PIC 9(5) COMP.
001420     05  WS-UTIL-SUM             PIC S9(9)V99 COMP-3.
001430     05  WS-AVG-UTILIZATION      PIC S9(5)V99 COMP-3.
001435     05  FILLER                  PIC X(1).
001440*
001450 01  FLAGS-AND-SWITCHES.
001460     05  MORE-VENDORS-SW         PIC X(01) VALUE "Y".
001470         88 NO-MORE-VENDORS          VALUE "N".
001480     05  MORE-CONTRACTS-SW       PIC X(01) VALUE "Y".
001490         88 NO-MORE-CONTRACTS        VALUE "N".
001495     05  FILLER                  PIC X(1).
001500*
001510 COPY ABENDREC.
001520*
001530 PROCEDURE DIVISION.
001540     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001550     PERFORM 050-LOAD-VENDOR-TABLE THRU 050-EXIT
001560             VARYING WS-CONTR-VENDOR-TBL-SIZE FROM 1 BY 1
001570             UNTIL NO-MORE-CONTRACTS.
001580     SUBTRACT +1 FROM WS-CONTR-VENDOR-TBL-SIZE.
001590     PERFORM 100-MAINLINE THRU 100-EXIT
001600             UNTIL NO-MORE-VENDORS.
001610     PERFORM 900-CLEANUP THRU 900-EXIT.
001620     MOVE ZERO TO RETURN-CODE.
001630     GOBACK.
001640*
001650 000-HOUSEKEEPING.
001660     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001670     DISPLAY "******** BEGIN JOB VNDCAP ********".
001680     ACCEPT WS-RUN-DATE-NUM FROM DATE.
001690     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001700     OPEN INPUT CONTRACTS, VENDORS.
001710     OPEN OUTPUT SYSOUT.
001720     READ CONTRACTS INTO CV-CONTRACT-REC
001730         AT END MOVE "N" TO MORE-CONTRACTS-SW
001740     END-READ.
001750     READ VENDORS INTO VENDOR-PROFILE-REC
001760         AT END MOVE "N" TO MORE-VENDORS-SW
001770         DISPLAY "*** NO VENDOR ROWS ON VENDORS.DAT ***"
001780     END-READ.
001790 000-EXIT.
001800     EXIT.
001810*
001820 050-LOAD-VENDOR-TABLE.
001830     MOVE "050-LOAD-VENDOR-TABLE" TO PARA-NAME.
001840     MOVE CV-VENDOR-ID TO CVV-VENDOR-ID (WS-CONTR-VENDOR-TBL-SIZE).
001850     READ CONTRACTS INTO CV-CONTRACT-REC
001860         AT END MOVE "N" TO MORE-CONTRACTS-SW
001870     END-READ.
001880 050-EXIT.
001890     EXIT.
001900*
001910 100-MAINLINE.
001920     MOVE "100-MAINLINE" TO PARA-NAME.
001930     ADD +1 TO VENDORS-READ, TOTAL-VENDORS.
001940     PERFORM 200-CALC-VENDOR-LOAD THRU 200-EXIT.
001950     PERFORM 210-CALC-UTILIZATION THRU 210-EXIT.
001960     PERFORM 220-SET-ALERT-LEVEL THRU 220-EXIT.
001970     PERFORM 230-DISPLAY-CAPACITY-STATUS THRU 230-EXIT.
001980     READ VENDORS INTO VENDOR-PROFILE-REC
001990         AT END MOVE "N" TO MORE-VENDORS-SW
002000         GO TO 100-EXIT
002010     END-READ.
002020 100-EXIT.
002030     EXIT.
002040*
002050 200-CALC-VENDOR-LOAD.
002060     MOVE "200-CALC-VENDOR-LOAD" TO PARA-NAME.
002070     MOVE ZERO TO WS-CURRENT-LOAD.
002080     IF WS-CONTR-VENDOR-TBL-SIZE > ZERO
002090         PERFORM 205-COUNT-ONE-CONTRACT THRU 205-EXIT
002100             VARYING CVV-IDX FROM 1 BY 1
002110             UNTIL CVV-IDX > WS-CONTR-VENDOR-TBL-SIZE
002120     END-IF.
002130 200-EXIT.
002140     EXIT.
002150*
002160 205-COUNT-ONE-CONTRACT.
002170     IF CVV-VENDOR-ID (CVV-IDX) = VP-USER-ID
002180         ADD +1 TO WS-CURRENT-LOAD
002190     END-IF.
002200 205-EXIT.
002210     EXIT.
002220*
002230 210-CALC-UTILIZATION.
002240     MOVE "210-CALC-UTILIZATION" TO PARA-NAME.
002250     IF VP-MAX-CLIENT-CAPACITY = ZERO
002260         MOVE ZERO TO WS-UTILIZATION-PCT
002270     ELSE
002280         COMPUTE WS-UTIL-RAW ROUNDED =
002290             (WS-CURRENT-LOAD / VP-MAX-CLIENT-CAPACITY) * 100
002300         MOVE WS-UTIL-RAW TO WS-UTILIZATION-PCT
002310         ADD +1 TO VENDORS-RATED-FOR-AVG
002320         ADD WS-UTILIZATION-PCT TO WS-UTIL-SUM
002330     END-IF.
002340 210-EXIT.
002350     EXIT.
002360*
002370 220-SET-ALERT-LEVEL.
002381     MOVE "220-SET-ALERT-LEVEL" TO PARA-NAME.
002382**  NOTE - THE PER-VENDOR ALERT LEVEL (>= 80 IS WARNING) AND THE
002383**  SYSTEM-WIDE NEAR-CAPACITY ROLLUP BUCKET (> 80 ONLY) DO NOT USE
002384**  THE SAME BOUNDARY.  THESE ARE TWO SEPARATELY SPECIFIED
002385**  THRESHOLDS - DO NOT "FIX" IT TO MAKE THEM MATCH.
002390     IF WS-UTILIZATION-PCT >= 100
002400         SET ALERT-CRITICAL TO TRUE
002410         ADD +1 TO VENDORS-AT-CAPACITY
002420     ELSE
002430         IF WS-UTILIZATION-PCT >= 80
002440             SET ALERT-WARNING TO TRUE
002450         ELSE
002470             SET ALERT-NORMAL TO TRUE
002480         END-IF
002490     END-IF.
002492     IF WS-UTILIZATION-PCT > 80 AND WS-UTILIZATION-PCT < 100
002493         ADD +1 TO VENDORS-NEAR-CAPACITY
002494     END-IF.
002500 220-EXIT.
002510     EXIT.
002520*
002530 230-DISPLAY-CAPACITY-STATUS.
002540     MOVE "230-DISPLAY-CAPACITY-STATUS" TO PARA-NAME.
002550     DISPLAY "VENDOR " VP-USER-ID
002560         " LOAD " WS-CURRENT-LOAD
002570         " MAX " VP-MAX-CLIENT-CAPACITY
002580         " UTIL-PCT " WS-UTILIZATION-PCT
002590         " ALERT " WS-ALERT-LEVEL.
002600 230-EXIT.
002610     EXIT.
002620*
002630 900-CLEANUP.
002640     MOVE "900-CLEANUP" TO PARA-NAME.
002650     IF VENDORS-RATED-FOR-AVG > ZERO
002660         COMPUTE WS-AVG-UTILIZATION ROUNDED =
002670             WS-UTIL-SUM / VENDORS-RATED-FOR-AVG
002680     ELSE
002690         MOVE ZERO TO WS-AVG-UTILIZATION
002700     END-IF.
002710     CLOSE CONTRACTS, VENDORS, SYSOUT.
002720     DISPLAY "** TOTAL VENDORS **".
002730     DISPLAY TOTAL-VENDORS.
002740     DISPLAY "** VENDORS NEAR CAPACITY (>80 AND <100) **".
002750     DISPLAY VENDORS-NEAR-CAPACITY.
002760     DISPLAY "** VENDORS AT CAPACITY (>=100) **".
002770     DISPLAY VENDORS-AT-CAPACITY.
002780     DISPLAY "** AVERAGE UTILIZATION PERCENT **".
002790     DISPLAY WS-AVG-UTILIZATION.
002800     DISPLAY "******** NORMAL END OF JOB VNDCAP ********".
002810 900-EXIT.
002820     EXIT.
002830*
002840 1000-ABEND-RTN.
002850     WRITE SYSOUT-REC FROM ABEND-REC.
002860     CLOSE CONTRACTS, VENDORS, SYSOUT.
002870     DISPLAY "*** ABNORMAL END OF JOB - VNDCAP ***" UPON CONSOLE.
002880     DIVIDE ZERO-VAL INTO ONE-VAL.
