000010******************************************************************
000020*    COPYBOOK.     INCNTV                                        *
000030*    DESCRIPTION.  EMPLOYEE OVERAGE INCENTIVE RECORD, OUTPUT      *
000040*                  FILE INCENTIVES.DAT.  ONE ROW PER TRIP THAT    *
000050*                  EARNED AN EMPLOYEE AN OVERAGE INCENTIVE,       *
000060*                  WRITTEN BY TRPOVER, RE-READ BY RPTGEN FOR      *
000070*                  THE EMPLOYEE AND ADMIN REPORTS.                 *
000080*                  FIXED LENGTH 50 BYTES.                         *
000090******************************************************************
000100*    REVISION HISTORY                                            *
000110*    -----------------                                           *
000120*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000130******************************************************************
000140    01  INCENTIVE-REC.
000150        05  INC-CLIENT-ID               PIC 9(9).
000160        05  INC-EMPLOYEE-ID             PIC 9(9).
000170        05  INC-TRIP-ID                 PIC 9(9).
000180        05  INC-DISTANCE-INCENTIVE      PIC S9(8)V99 COMP-3.
000190        05  INC-TIME-INCENTIVE          PIC S9(8)V99 COMP-3.
000200        05  INC-TOTAL-AMOUNT            PIC S9(8)V99 COMP-3.
000210        05  FILLER                      PIC X(5).
