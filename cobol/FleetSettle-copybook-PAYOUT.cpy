000010******************************************************************
000020*    COPYBOOK.     PAYOUT                                        *
000030*    DESCRIPTION.  VENDOR OVERAGE PAYOUT RECORD, OUTPUT FILE      *
000040*                  PAYOUTS.DAT.  ONE ROW PER TRIP BILLED TO A     *
000050*                  VENDOR, WRITTEN BY TRPOVER, RE-READ BY         *
000060*                  RPTGEN FOR THE VENDOR AND ADMIN REPORTS.       *
000070*                  FIXED LENGTH 55 BYTES.                         *
000080******************************************************************
000090*    REVISION HISTORY                                            *
000100*    -----------------                                           *
000110*    06/21/07  PQD  ORIGINAL LAYOUT FOR SETTLEMENT RUN.   TK-1140 *
000120******************************************************************
000130    01  VENDOR-PAYOUT-REC.
000140        05  PAY-CLIENT-VENDOR-ID        PIC 9(9).
000150        05  PAY-VENDOR-ID               PIC 9(9).
000160        05  PAY-TRIP-ID                 PIC 9(9).
000170        05  PAY-BASE-AMOUNT             PIC S9(8)V99 COMP-3.
000180        05  PAY-DISTANCE-OVERAGE        PIC S9(8)V99 COMP-3.
000190        05  PAY-TIME-OVERAGE            PIC S9(8)V99 COMP-3.
000200        05  PAY-TOTAL-AMOUNT            PIC S9(8)V99 COMP-3.
000210        05  FILLER                      PIC X(4).
