000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CVBILL.
000030 AUTHOR. R B BANNERMAN.
000040 INSTALLATION. FLEET OPS DATA CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SETTLES ONE CLIENT-VENDOR CONTRACT AT A
000130*          TIME AGAINST THAT CONTRACT'S COMPLETED TRIPS AND
000140*          WRITES ONE LINE OF THE BILLING-SUMMARY REPORT PER
000150*          CONTRACT.
000160*
000170*          CONTRACTS AND TRIPS ARE BOTH SORTED ASCENDING ON THE
000180*          CLIENT-VENDOR ID AND ARE MATCHED LIKE A CARD-FILE
000190*          MERGE - FOR EACH CONTRACT WE CONSUME EVERY TRIP THAT
000200*          BELONGS TO IT BEFORE MOVING ON TO THE NEXT CONTRACT.
000210*          ONLY TRIPS IN COMPLETED STATUS COUNT TOWARD BILLING.
000220*
000230*          BILLING MODEL DRIVES THE ARITHMETIC -
000240*             PACKAGE - FLAT CV-PACKAGE-RATE, TRIP COUNT IGNORED
000250*             TRIP    - CV-TRIP-RATE TIMES COMPLETED TRIP COUNT
000260*             HYBRID  - PACKAGE COMPONENT PLUS TRIP COMPONENT.
000262*                       A CONTRACT CARRYING A NON-ZERO
000264*                       CV-FREE-TRIPS-THRESHOLD PRICES THE TRIP
000266*                       COMPONENT ON CHARGEABLE TRIPS ONLY - TRIP
000268*                       COUNT LESS THE FREE ALLOWANCE, FLOORED AT
000269*                       ZERO.  ZERO THRESHOLD MEANS NO ALLOWANCE.
000270*
000280******************************************************************
000290*
000300          INPUT FILE              -   CONTRACTS.DAT
000310*
000320          INPUT FILE              -   TRIPS.DAT
000330*
000340          OUTPUT FILE PRODUCED    -   BILLING_SUMMARY.RPT
000350*
000360          DUMP FILE               -   SYSOUT
000370*
000380******************************************************************
000390*    CHANGE LOG                                                  *
000400******************************************************************
000410*    03/14/91  RBB  ORIGINAL PROGRAM.                    TK-1140 *
000420*    08/02/93  RBB  ADDED HYBRID MODEL - SOME VENDORS WANT A     *
000430*                   PACKAGE FLOOR PLUS PER-TRIP OVERAGE. TK-1188 *
000440*    11/19/98  LMS  Y2K REMEDIATION - TRIP-DATE AND ALL DATE     *
000450*                   COMPARES NOW CARRY A FULL 4-DIGIT YEAR.      *
000460*                   NO MORE 2-DIGIT WINDOWING.          TK-1900Y2*
000470*    06/21/07  PQD  REWRITTEN FOR THE NEW FLEETSETTLE BATCH -    *
000480*                   DROPPED THE OLD CSV LOADER, CONTRACTS AND    *
000490*                   TRIPS NOW COME IN PRE-SORTED FROM THE        *
000500*                   EXTRACT STEP.                         TK-1140*
000510*    09/05/07  PQD  SKIP NON-COMPLETED TRIPS IN THE MATCH -      *
000520*                   AUDIT FLAGGED CANCELLED TRIPS BEING BILLED.  *
000530*                                                          TK-1162*
000532*    02/18/08  PQD  ADDED THE HYBRID THRESHOLD VARIANT - SOME    *
000534*                   VENDORS GET A FREE-TRIPS ALLOWANCE BEFORE    *
000536*                   THE PER-TRIP COMPONENT STARTS ACCRUING.      *
000538*                                                          TK-1240*
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT SYSOUT
000640     ASSIGN TO UT-S-SYSOUT
000650       ORGANIZATION IS SEQUENTIAL.
000660*
000670     SELECT CONTRACTS
000680     ASSIGN TO UT-S-CONTRACTS
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS CONTRACTS-STATUS.
000710*
000720     SELECT TRIPS
000730     ASSIGN TO UT-S-TRIPS
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS TRIPS-STATUS.
000760*
000770     SELECT BILLSUM
000780     ASSIGN TO UT-S-BILLSUM
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS BILLSUM-STATUS.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  SYSOUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 100 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS SYSOUT-REC.
000900 01  SYSOUT-REC  PIC X(100).
000910*
000920****** CONTRACTS.DAT - SORTED ASCENDING ON CV-ID
000930 FD  CONTRACTS
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 100 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS CONTRACTS-REC.
000990 01  CONTRACTS-REC PIC X(100).
001000*
001010****** TRIPS.DAT - SORTED ASCENDING ON TRIP-CLIENT-VENDOR-ID
001020****** THEN TRIP-DATE WITHIN EACH CONTRACT
001030 FD  TRIPS
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 90 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS TRIPS-REC.
001090 01  TRIPS-REC PIC X(90).
001100*
001110 FD  BILLSUM
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 55 CHARACTERS
001150     BLOCK CONTAINS 0 RECORDS
001160     DATA RECORD IS BILLSUM-OUT-REC.
001170 01  BILLSUM-OUT-REC PIC X(55).
001180*
001190 WORKING-STORAGE SECTION.
001200*
001210 01  FILE-STATUS-CODES.
001220     05  CONTRACTS-STATUS        PIC X(2).
001230         88 CODE-OK                  VALUE "00".
001240     05  TRIPS-STATUS            PIC X(2).
001250     05  BILLSUM-STATUS          PIC X(2).
001255     05  FILLER                  PIC X(2).
001260*
001270 COPY CVCONTR.
001280 COPY TRIPREC.
001290 COPY BILLSUM.
001300*
001310****** RUN-DATE BROKEN OUT INTO YY/MM/DD FOR THE BANNER DISPLAY -
001320****** SAME SPLIT-DATE VIEW USED IN EVERY FLEETSETTLE PROGRAM.
001330 01  WS-RUN-DATE.
001340     05  WS-RUN-DATE-NUM         PIC 9(6).
001350 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001360     05  WS-RUN-YY               PIC 9(2).
001370     05  WS-RUN-MM               PIC 9(2).
001380     05  WS-RUN-DD               PIC 9(2).
001390*
001400****** ALTERNATE RAW VIEW OF THE CURRENT CONTRACT ROW, USED ONLY
001410****** WHEN 1000-ABEND-RTN NEEDS TO DUMP IT UNINTERPRETED.
001420 01  WS-CONTRACT-DUMP-AREA.
001430     05  FILLER                  PIC X(100).
001440 01  WS-CONTRACT-DUMP REDEFINES WS-CONTRACT-DUMP-AREA.
001450     05  WS-CONTRACT-DUMP-TXT    PIC X(100).
001460*
001470****** THE ACCUMULATED CONTRACT TOTAL HAS A PACKED WORKING FORM
001480****** FOR ARITHMETIC AND AN EDITED FORM FOR THE SYSOUT BANNER.
001490 01  WS-GRAND-TOTAL-PACKED       PIC S9(9)V99 COMP-3.
001500 01  WS-GRAND-TOTAL-EDIT REDEFINES WS-GRAND-TOTAL-PACKED.
001510     05  FILLER                  PIC X(6).
001520*
001530 01  COUNTERS-AND-ACCUMULATORS.
001540     05  CONTRACTS-READ          PIC 9(7) COMP.
001550     05  CONTRACTS-BILLED        PIC 9(7) COMP.
001560     05  TRIPS-READ              PIC 9(9) COMP.
001570     05  WS-TRIP-COUNT           PIC 9(5) COMP.
001575     05  WS-CHARGEABLE-TRIPS     PIC 9(5) COMP.
001580     05  WS-PACKAGE-COMPONENT    PIC S9(8)V99 COMP-3.
001590     05  WS-TRIP-COMPONENT       PIC S9(8)V99 COMP-3.
001600     05  WS-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
001605     05  FILLER                  PIC X(1).
001610*
001620 01  FLAGS-AND-SWITCHES.
001630     05  MORE-CONTRACTS-SW       PIC X(01) VALUE "Y".
001640         88 NO-MORE-CONTRACTS        VALUE "N".
001650     05  MORE-TRIPS-SW           PIC X(01) VALUE "Y".
001660         88 NO-MORE-TRIPS            VALUE "N".
001665     05  FILLER                  PIC X(1).
001670*
001680 COPY ABENDREC.
001690*
001700 PROCEDURE DIVISION.
001710     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001720     PERFORM 100-MAINLINE THRU 100-EXIT
001730             UNTIL NO-MORE-CONTRACTS.
001740     PERFORM 999-CLEANUP THRU 999-EXIT.
001750     MOVE +0 TO RETURN-CODE.
001760     GOBACK.
001770*
001780 000-HOUSEKEEPING.
001790     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001800     DISPLAY "******** BEGIN JOB CVBILL ********".
001810     ACCEPT WS-RUN-DATE-NUM FROM DATE.
001820     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001830     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001840     PERFORM 910-READ-CONTRACTS THRU 910-EXIT.
001850     PERFORM 920-READ-TRIPS THRU 920-EXIT.
001860     IF NO-MORE-CONTRACTS
001870         MOVE "EMPTY CONTRACTS FILE" TO ABEND-REASON
001880         GO TO 1000-ABEND-RTN.
001890 000-EXIT.
001900     EXIT.
001910*
001920 100-MAINLINE.
001930     MOVE "100-MAINLINE" TO PARA-NAME.
001940     PERFORM 200-PROCESS-CONTRACT THRU 200-EXIT.
001950     PERFORM 910-READ-CONTRACTS THRU 910-EXIT.
001960 100-EXIT.
001970     EXIT.
001980*
001990 200-PROCESS-CONTRACT.
002000     MOVE "200-PROCESS-CONTRACT" TO PARA-NAME.
002010     MOVE ZERO TO WS-TRIP-COUNT.
002020     PERFORM 250-MATCH-TRIPS THRU 250-EXIT
002030             UNTIL NO-MORE-TRIPS
002040             OR TRIP-CLIENT-VENDOR-ID NOT EQUAL TO CV-ID.
002050     PERFORM 300-CALC-CONTRACT-TOTAL THRU 300-EXIT.
002060     PERFORM 400-WRITE-BILLSUM-REC THRU 400-EXIT.
002070     ADD +1 TO CONTRACTS-BILLED.
002080 200-EXIT.
002090     EXIT.
002100*
002110 250-MATCH-TRIPS.
002120     MOVE "250-MATCH-TRIPS" TO PARA-NAME.
002130     IF TRIP-COMPLETED
002140         ADD +1 TO WS-TRIP-COUNT
002150     END-IF.
002160     PERFORM 920-READ-TRIPS THRU 920-EXIT.
002170 250-EXIT.
002180     EXIT.
002190*
002200 300-CALC-CONTRACT-TOTAL.
002210     MOVE "300-CALC-CONTRACT-TOTAL" TO PARA-NAME.
002220     IF PACKAGE-MODEL
002230         PERFORM 310-CALC-PACKAGE-MODEL THRU 310-EXIT
002240     ELSE IF TRIP-MODEL
002250         PERFORM 320-CALC-TRIP-MODEL THRU 320-EXIT
002260     ELSE IF HYBRID-MODEL
002270         PERFORM 330-CALC-HYBRID-MODEL THRU 330-EXIT
002280     ELSE
002290         MOVE "*** UNKNOWN BILLING MODEL ON CONTRACT" TO
002300             ABEND-REASON
002310         MOVE CV-BILLING-MODEL TO ACTUAL-VAL
002320         GO TO 1000-ABEND-RTN
002330     END-IF.
002340     ADD WS-PACKAGE-COMPONENT WS-TRIP-COMPONENT
002350         GIVING WS-TOTAL-AMOUNT.
002360 300-EXIT.
002370     EXIT.
002380*
002390 310-CALC-PACKAGE-MODEL.
002400     MOVE CV-PACKAGE-RATE TO WS-PACKAGE-COMPONENT.
002410     MOVE ZERO TO WS-TRIP-COMPONENT.
002420 310-EXIT.
002430     EXIT.
002440*
002450 320-CALC-TRIP-MODEL.
002460     MOVE ZERO TO WS-PACKAGE-COMPONENT.
002470     COMPUTE WS-TRIP-COMPONENT ROUNDED =
002480             CV-TRIP-RATE * WS-TRIP-COUNT.
002490 320-EXIT.
002500     EXIT.
002510*
002520 330-CALC-HYBRID-MODEL.
002530     MOVE CV-PACKAGE-RATE TO WS-PACKAGE-COMPONENT.
002532     IF CV-FREE-TRIPS-THRESHOLD > ZERO
002534         PERFORM 335-CALC-HYBRID-THRESHOLD THRU 335-EXIT
002536     ELSE
002538         MOVE WS-TRIP-COUNT TO WS-CHARGEABLE-TRIPS
002540         COMPUTE WS-TRIP-COMPONENT ROUNDED =
002550             CV-TRIP-RATE * WS-TRIP-COUNT
002552     END-IF.
002560 330-EXIT.
002570     EXIT.
002580*
002582** HYBRID THRESHOLD VARIANT - TK-1240.  SOME VENDOR CONTRACTS
002584** GIVE THE CLIENT A FREE-TRIPS ALLOWANCE BEFORE THE PER-TRIP
002586** COMPONENT STARTS ACCRUING.  CHARGEABLE TRIPS CANNOT GO BELOW
002588** ZERO EVEN IF THE ALLOWANCE EXCEEDS THE ACTUAL TRIP COUNT.
002590 335-CALC-HYBRID-THRESHOLD.
002592     IF WS-TRIP-COUNT > CV-FREE-TRIPS-THRESHOLD
002594         COMPUTE WS-CHARGEABLE-TRIPS =
002596             WS-TRIP-COUNT - CV-FREE-TRIPS-THRESHOLD
002598     ELSE
002600         MOVE ZERO TO WS-CHARGEABLE-TRIPS
002602     END-IF.
002604     COMPUTE WS-TRIP-COMPONENT ROUNDED =
002606         CV-TRIP-RATE * WS-CHARGEABLE-TRIPS.
002608 335-EXIT.
002610     EXIT.
002612*
002710 400-WRITE-BILLSUM-REC.
002712     MOVE "400-WRITE-BILLSUM-REC" TO PARA-NAME.
002714     MOVE CV-ID TO BS-CLIENT-VENDOR-ID.
002716     MOVE CV-BILLING-MODEL TO BS-BILLING-MODEL.
002718     MOVE WS-TRIP-COUNT TO BS-TRIP-COUNT.
002720     MOVE WS-PACKAGE-COMPONENT TO BS-PACKAGE-COMPONENT.
002722     MOVE WS-TRIP-COMPONENT TO BS-TRIP-COMPONENT.
002724     MOVE WS-TOTAL-AMOUNT TO BS-TOTAL-AMOUNT.
002726     WRITE BILLSUM-OUT-REC FROM BILLING-SUMMARY-REC.
002728     ADD WS-TOTAL-AMOUNT TO WS-GRAND-TOTAL-PACKED.
002730 400-EXIT.
002732     EXIT.
002734*
002736 800-OPEN-FILES.
002738     MOVE "800-OPEN-FILES" TO PARA-NAME.
002740     OPEN INPUT CONTRACTS, TRIPS.
002742     OPEN OUTPUT BILLSUM, SYSOUT.
002744 800-EXIT.
002746     EXIT.
002748*
002750 850-CLOSE-FILES.
002752     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002754     CLOSE CONTRACTS, TRIPS, BILLSUM, SYSOUT.
002756 850-EXIT.
002758     EXIT.
002760*
002762 910-READ-CONTRACTS.
002764     READ CONTRACTS INTO CV-CONTRACT-REC
002766         AT END MOVE "N" TO MORE-CONTRACTS-SW
002768         GO TO 910-EXIT
002770     END-READ.
002772     ADD +1 TO CONTRACTS-READ.
002774 910-EXIT.
002776     EXIT.
002778*
002780 920-READ-TRIPS.
002782     READ TRIPS INTO TRIP-DETAIL-REC
002784         AT END MOVE "N" TO MORE-TRIPS-SW
002786         GO TO 920-EXIT
002788     END-READ.
002790     ADD +1 TO TRIPS-READ.
002792 920-EXIT.
002794     EXIT.
002796*
002798 999-CLEANUP.
002800     MOVE "999-CLEANUP" TO PARA-NAME.
003050     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003060     DISPLAY "** CONTRACTS READ **".
003070     DISPLAY CONTRACTS-READ.
003080     DISPLAY "** CONTRACTS BILLED **".
003090     DISPLAY CONTRACTS-BILLED.
003100     DISPLAY "** TRIPS READ **".
003110     DISPLAY TRIPS-READ.
003120     DISPLAY "** GRAND TOTAL BILLED **".
003130     DISPLAY WS-GRAND-TOTAL-PACKED.
003140     DISPLAY "******** NORMAL END OF JOB CVBILL ********".
003150 999-EXIT.
003160     EXIT.
003170*
003180 1000-ABEND-RTN.
003190     WRITE SYSOUT-REC FROM ABEND-REC.
003200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003210     DISPLAY "*** ABNORMAL END OF JOB - CVBILL ***" UPON CONSOLE.
003220     DIVIDE ZERO-VAL INTO ONE-VAL.
