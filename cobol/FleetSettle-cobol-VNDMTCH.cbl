000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  VNDMTCH.
000030 AUTHOR. R B BANNERMAN.
000040 INSTALLATION. FLEET OPS DATA CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*          READS VENDOR MATCH/FILTER REQUEST CARDS OFF VMREQ.DAT
000120*          ONE AT A TIME AND RUNS EACH AGAINST THE VENDORS.DAT
000130*          TABLE LOADED AT START OF RUN.  A MATCH REQUEST SCORES
000140*          EVERY AVAILABLE VENDOR ON CAPACITY HEADROOM AND
000150*          SERVICE QUALITY AND PICKS THE BEST ONE.  A FILTER
000160*          REQUEST JUST LISTS EVERY VENDOR MEETING A SIMPLE
000170*          ATTRIBUTE TEST - NO SCORING INVOLVED.
000180*
000190*          THERE IS NO GEOGRAPHIC-COVERAGE FIELD ON THE VENDOR
000200*          PROFILE RECORD IN THIS SHOP'S LAYOUT (SEE VNDPROF) SO
000210*          THE OLD "FILTER BY SERVICE AREA" CARD TYPE WAS NEVER
000220*          CARRIED FORWARD ONTO VMREQ - OPS CONFIRMED THAT WAS
000230*          NEVER FED FROM A FLAT FILE ANYWAY.
000232*
000234*          VP-CURRENT-CLIENT-COUNT ON THE VENDOR PROFILE ROW IS A
000236*          STALE LAST-KNOWN SNAPSHOT (SAME CAVEAT AS VNDCAP CARRIES
000238*          FOR IT, SEE VNDPROF TK-1178) SO THE CURRENT LOAD USED TO
000239*          SCORE AND FILTER VENDORS HERE IS RECOUNTED FRESH FROM
000240*          CONTRACTS.DAT EVERY RUN, NOT TRUSTED OFF THE VENDOR ROW -
000242*          THE SAME RECOUNT DISCIPLINE VNDCAP USES.        TK-1178
000244*
000250*          THERE IS NO PRINTED MATCH REPORT ON FILE - RESULTS GO
000260*          TO THE JOB LOG, SAME AS THE CAPACITY SCAN IN VNDCAP.
000270******************************************************************
000280*
000290          REQUEST FILE            -   VMREQ.DAT
000300*
000310          REFERENCE FILE          -   VENDORS.DAT
000312*
000314          REFERENCE FILE          -   CONTRACTS.DAT
000320*
000330          DUMP FILE               -   SYSOUT
000340*
000350******************************************************************
000360*    CHANGE LOG                                                  *
000370******************************************************************
000380*    03/14/91  RBB  ORIGINAL PROGRAM (AS TRMTUPDT).          TK-1140*
000390*    11/19/98  LMS  Y2K REMEDIATION - NO 2-DIGIT YEARS IN THIS     *
000400*                   PROGRAM, REVIEWED, NO CHANGE REQUIRED.TK-1900Y2*
000410*    10/18/07  PQD  REWRITTEN AS VNDMTCH FOR FLEETSETTLE -        *
000420*                   PATIENT/TREATMENT UPDATE LOGIC REPLACED WITH  *
000430*                   VENDOR MATCH SCORING AND ATTRIBUTE FILTERS.   *
000440*                                                         TK-1180*
000450*    11/05/07  PQD  ADDED THE "FIRST MAX WINS" TIE RULE ON THE    *
000460*                   MATCH SCORE COMPARE AFTER OPS ASKED WHY TWO   *
000470*                   TEST RUNS PICKED DIFFERENT VENDORS FOR THE    *
000480*                   SAME CARD.                          TK-1186*
000482*    02/18/08  PQD  STOPPED TRUSTING VP-CURRENT-CLIENT-COUNT -     *
000484*                   NOW RECOUNTS EACH VENDOR'S LOAD FROM           *
000486*                   CONTRACTS.DAT THE SAME WAY VNDCAP DOES.        *
000488*                                                         TK-1178 *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SYSOUT
000590     ASSIGN TO UT-S-SYSOUT
000600       ORGANIZATION IS SEQUENTIAL.
000610*
000620     SELECT VMREQ
000630     ASSIGN TO UT-S-VMREQ
000640       ACCESS MODE IS SEQUENTIAL
000650       FILE STATUS IS VMREQ-STATUS.
000660*
000670     SELECT VENDORS
000680     ASSIGN TO UT-S-VENDORS
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS VENDORS-STATUS.
000702*
000704     SELECT CONTRACTS
000706     ASSIGN TO UT-S-CONTRACTS
000708       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS CONTRACTS-STATUS.
000712*
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  SYSOUT
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 100 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS SYSOUT-REC.
000800 01  SYSOUT-REC  PIC X(100).
000810*
000820 FD  VMREQ
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 30 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS VMREQ-REC.
000880 01  VMREQ-REC PIC X(30).
000890*
000900 FD  VENDORS
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 40 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS VENDORS-REC.
000960 01  VENDORS-REC PIC X(40).
000970*
000972 FD  CONTRACTS
000974     RECORDING MODE IS F
000976     LABEL RECORDS ARE STANDARD
000978     RECORD CONTAINS 100 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000982     DATA RECORD IS CONTRACTS-REC.
000984 01  CONTRACTS-REC PIC X(100).
000986*
000990 WORKING-STORAGE SECTION.
000992*
001000 01  FILE-STATUS-CODES.
001010     05  VMREQ-STATUS            PIC X(2).
001020     05  VENDORS-STATUS          PIC X(2).
001022     05  CONTRACTS-STATUS        PIC X(2).
001025     05  FILLER                  PIC X(2).
001030*
001040 COPY VMREQ.
001050 COPY VNDPROF.
001052 COPY CVCONTR.
001060*
001070****** VENDOR PROFILE TABLE - THE WHOLE OF VENDORS.DAT LOADED
001080****** ONCE PER RUN AND SCANNED FOR EVERY CARD ON VMREQ.DAT,
001090****** THE SAME WAY THE OLD EQUIPMENT TABLE IN PATSRCH WAS
001100****** LOADED ONCE AND SEARCHED FOR EVERY TREATMENT RECORD.
001110 01  WS-VENDOR-TBL-CTL.
001120     05  WS-VENDOR-TBL-SIZE          PIC 9(5) COMP VALUE ZERO.
001125     05  FILLER                  PIC X(1).
001130 01  WS-VENDOR-TBL.
001140     05  VNT-ENTRY OCCURS 5000 TIMES INDEXED BY VNT-IDX.
001150         10  VNT-USER-ID             PIC 9(9).
001160         10  VNT-BILLING-MODEL       PIC X(7).
001170         10  VNT-AVAILABLE-VEHICLES  PIC 9(5).
001180         10  VNT-MAX-CLIENT-CAPACITY PIC 9(5).
001190         10  VNT-SERVICE-QUALITY     PIC S9V99 COMP-3.
001200         10  VNT-CURRENT-LOAD        PIC 9(5).
001205         10  FILLER                  PIC X(1).
001207*
001209****** CONTRACT-VENDOR LINK TABLE - THE WHOLE OF CONTRACTS.DAT
001211****** LOADED ONCE PER RUN SO 055-CALC-VENDOR-LOAD CAN RECOUNT
001213****** EACH VENDOR'S TRUE CURRENT LOAD INSTEAD OF TRUSTING THE
001215****** STALE VP-CURRENT-CLIENT-COUNT SNAPSHOT - SAME TABLE SHAPE
001217****** AS VNDCAP'S WS-CONTR-VENDOR-TBL.                  TK-1178
001219 01  WS-CONTR-VENDOR-TBL-CTL.
001221     05  WS-CONTR-VENDOR-TBL-SIZE    PIC 9(7) COMP VALUE ZERO.
001223     05  FILLER                      PIC X(1).
001225 01  WS-CONTR-VENDOR-TBL.
001227     05  CVV-ENTRY OCCURS 200000 TIMES INDEXED BY CVV-IDX.
001229         10  CVV-VENDOR-ID           PIC 9(9).
001231         10  FILLER                  PIC X(1).
001233*
001235****** MATCH-SCORING WORK FIELDS - SEE 220-SCORE-ONE-VENDOR.
001237 01  WS-CAPACITY-RATIO           PIC S9V99 COMP-3.
001240 01  WS-CAPACITY-SCORE           PIC S9V99 COMP-3.
001250 01  WS-CANDIDATE-SCORE          PIC S9(2)V99 COMP-3.
001260 01  WS-BEST-SCORE               PIC S9(2)V99 COMP-3.
001270 01  WS-BEST-SCORE-ALT REDEFINES WS-BEST-SCORE.
001280     05  FILLER                  PIC X(2).
001290 01  WS-BEST-VENDOR-ID           PIC 9(9) VALUE ZERO.
001300 01  WS-BEST-FOUND-SW            PIC X(01) VALUE "N".
001310     88  BEST-VENDOR-FOUND           VALUE "Y".
001320*
001330****** RUN-DATE BROKEN OUT YY/MM/DD FOR THE BANNER LINE.
001340 01  WS-RUN-DATE.
001350     05  WS-RUN-DATE-NUM         PIC 9(6).
001360 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001370     05  WS-RUN-YY               PIC 9(2).
001380     05  WS-RUN-MM               PIC 9(2).
001390     05  WS-RUN-DD               PIC 9(2).
001400*
001410****** CAPACITY-RATIO PACKED-VS-EDITED ALTERNATE VIEW, USED
001420****** ONLY WHEN 999-ABEND-RTN TRACES A SUSPECT MATCH CARD.
001430 01  WS-RATIO-TRACE-AREA         PIC S9V99 COMP-3.
001440 01  WS-RATIO-TRACE-ALT REDEFINES WS-RATIO-TRACE-AREA.
001450     05  FILLER                  PIC X(2).
001460*
001470 01  COUNTERS-AND-ACCUMULATORS.
001480     05  VENDORS-READ            PIC 9(5) COMP.
001490     05  REQUESTS-READ           PIC 9(5) COMP.
001500     05  MATCH-REQUESTS-FILLED   PIC 9(5) COMP.
001510     05  MATCH-REQUESTS-UNFILLED PIC 9(5) COMP.
001520     05  FILTER-HITS             PIC 9(5) COMP.
001522     05  CONTRACTS-READ          PIC 9(7) COMP.
001525     05  FILLER                  PIC X(1).
001530*
001540 01  FLAGS-AND-SWITCHES.
001550     05  MORE-VENDORS-SW         PIC X(01) VALUE "Y".
001560         88 NO-MORE-VENDORS          VALUE "N".
001570     05  MORE-REQUESTS-SW        PIC X(01) VALUE "Y".
001580         88 NO-MORE-REQUESTS         VALUE "N".
001582     05  MORE-CONTRACTS-SW       PIC X(01) VALUE "Y".
001584         88 NO-MORE-CONTRACTS        VALUE "N".
001585     05  FILLER                  PIC X(1).
001590*
001600 COPY ABENDREC.
001610*
001620 PROCEDURE DIVISION.
001630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001632     PERFORM 040-LOAD-CONTR-VENDOR-TBL THRU 040-EXIT
001634             VARYING WS-CONTR-VENDOR-TBL-SIZE FROM 1 BY 1
001636             UNTIL NO-MORE-CONTRACTS.
001638     SUBTRACT +1 FROM WS-CONTR-VENDOR-TBL-SIZE.
001640     PERFORM 050-LOAD-VENDOR-TABLE THRU 050-EXIT
001650             VARYING WS-VENDOR-TBL-SIZE FROM 1 BY 1
001660             UNTIL NO-MORE-VENDORS.
001670     SUBTRACT +1 FROM WS-VENDOR-TBL-SIZE.
001680     PERFORM 100-MAINLINE THRU 100-EXIT
001690             UNTIL NO-MORE-REQUESTS.
001700     PERFORM 900-CLEANUP THRU 900-EXIT.
001710     MOVE ZERO TO RETURN-CODE.
001720     GOBACK.
001730*
001740 000-HOUSEKEEPING.
001750     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001760     DISPLAY "******** BEGIN JOB VNDMTCH ********".
001770     ACCEPT WS-RUN-DATE-NUM FROM DATE.
001780     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001790     OPEN INPUT VENDORS, VMREQ, CONTRACTS.
001800     OPEN OUTPUT SYSOUT.
001810     READ VENDORS INTO VENDOR-PROFILE-REC
001820         AT END MOVE "N" TO MORE-VENDORS-SW
001830         DISPLAY "*** NO VENDOR ROWS ON VENDORS.DAT ***"
001840     END-READ.
001850     READ VMREQ INTO VM-REQUEST-REC
001860         AT END MOVE "N" TO MORE-REQUESTS-SW
001870     END-READ.
001872     READ CONTRACTS INTO CV-CONTRACT-REC
001874         AT END MOVE "N" TO MORE-CONTRACTS-SW
001876     END-READ.
001880 000-EXIT.
001890     EXIT.
001900*
001902****** CONTRACT-VENDOR LINK TABLE LOAD - SEE WS-CONTR-VENDOR-TBL
001904****** ABOVE.  ONE ENTRY PER CONTRACTS.DAT ROW, NO FILTERING.
001906 040-LOAD-CONTR-VENDOR-TBL.
001908     MOVE "040-LOAD-CONTR-VENDOR-TBL" TO PARA-NAME.
001910     MOVE CV-VENDOR-ID TO
001912         CVV-VENDOR-ID (WS-CONTR-VENDOR-TBL-SIZE).
001914     ADD +1 TO CONTRACTS-READ.
001916     READ CONTRACTS INTO CV-CONTRACT-REC
001918         AT END MOVE "N" TO MORE-CONTRACTS-SW
001920     END-READ.
001922 040-EXIT.
001924     EXIT.
001926*
001930 050-LOAD-VENDOR-TABLE.
001932     MOVE "050-LOAD-VENDOR-TABLE" TO PARA-NAME.
001934     MOVE VP-USER-ID             TO VNT-USER-ID (WS-VENDOR-TBL-SIZE).
001936     MOVE VP-BILLING-MODEL       TO
001938         VNT-BILLING-MODEL (WS-VENDOR-TBL-SIZE).
001940     MOVE VP-AVAILABLE-VEHICLES  TO
001942         VNT-AVAILABLE-VEHICLES (WS-VENDOR-TBL-SIZE).
001944     MOVE VP-MAX-CLIENT-CAPACITY TO
001946         VNT-MAX-CLIENT-CAPACITY (WS-VENDOR-TBL-SIZE).
001948     MOVE VP-SERVICE-QUALITY-RATING TO
001950         VNT-SERVICE-QUALITY (WS-VENDOR-TBL-SIZE).
001952     PERFORM 055-CALC-VENDOR-LOAD THRU 055-EXIT.
001954     ADD +1 TO VENDORS-READ.
001956     READ VENDORS INTO VENDOR-PROFILE-REC
001958         AT END MOVE "N" TO MORE-VENDORS-SW
001960     END-READ.
002080 050-EXIT.
002090     EXIT.
002092*
002094**  RECOUNTS VNT-CURRENT-LOAD FRESH FROM THE CONTRACT-VENDOR LINK
002096**  TABLE EVERY TIME - VP-CURRENT-CLIENT-COUNT ON THE VENDOR ROW
002098**  ITSELF IS NEVER TRUSTED.  SEE TK-1178.
002101 055-CALC-VENDOR-LOAD.
002102     MOVE "055-CALC-VENDOR-LOAD" TO PARA-NAME.
002103     MOVE ZERO TO VNT-CURRENT-LOAD (WS-VENDOR-TBL-SIZE).
002104     IF WS-CONTR-VENDOR-TBL-SIZE > ZERO
002105         PERFORM 057-COUNT-ONE-CONTRACT THRU 057-EXIT
002106             VARYING CVV-IDX FROM 1 BY 1
002107             UNTIL CVV-IDX > WS-CONTR-VENDOR-TBL-SIZE
002108     END-IF.
002109 055-EXIT.
002110     EXIT.
002111*
002112 057-COUNT-ONE-CONTRACT.
002113     IF CVV-VENDOR-ID (CVV-IDX) = VP-USER-ID
002114         ADD +1 TO VNT-CURRENT-LOAD (WS-VENDOR-TBL-SIZE)
002115     END-IF.
002116 057-EXIT.
002117     EXIT.
002118*
002119 100-MAINLINE.
002120     MOVE "100-MAINLINE" TO PARA-NAME.
002130     ADD +1 TO REQUESTS-READ.
002140     EVALUATE TRUE
002150         WHEN VM-MATCH-REQUEST
002160             PERFORM 200-FIND-BEST-VENDOR THRU 200-EXIT
002170         WHEN VM-FILTER-MODEL-REQUEST
002180             PERFORM 300-FILTER-BY-MODEL THRU 300-EXIT
002190         WHEN VM-FILTER-QUALITY-REQUEST
002200             PERFORM 310-FILTER-BY-QUALITY THRU 310-EXIT
002210         WHEN VM-FILTER-VEHICLES-REQUEST
002220             PERFORM 320-FILTER-BY-VEHICLES THRU 320-EXIT
002230         WHEN OTHER
002240             MOVE "** INVALID VM-REQUEST-TYPE ON VMREQ CARD"
002250                                     TO ABEND-REASON
002260             GO TO 1000-ABEND-RTN
002270     END-EVALUATE.
002280     READ VMREQ INTO VM-REQUEST-REC
002290         AT END MOVE "N" TO MORE-REQUESTS-SW
002300         GO TO 100-EXIT
002310     END-READ.
002320 100-EXIT.
002330     EXIT.
002340*
002350 200-FIND-BEST-VENDOR.
002360     MOVE "200-FIND-BEST-VENDOR" TO PARA-NAME.
002370     MOVE ZERO TO WS-BEST-SCORE, WS-BEST-VENDOR-ID.
002380     MOVE "N" TO WS-BEST-FOUND-SW.
002390     IF WS-VENDOR-TBL-SIZE > ZERO
002400         PERFORM 210-SCORE-ONE-VENDOR THRU 210-EXIT
002410             VARYING VNT-IDX FROM 1 BY 1
002420             UNTIL VNT-IDX > WS-VENDOR-TBL-SIZE
002430     END-IF.
002440     IF BEST-VENDOR-FOUND
002450         ADD +1 TO MATCH-REQUESTS-FILLED
002460         DISPLAY "MATCH  MODEL " VM-BILLING-MODEL
002470             " REQD-VEH " VM-REQUIRED-VEHICLES
002480             " BEST-VENDOR " WS-BEST-VENDOR-ID
002490             " SCORE " WS-BEST-SCORE
002500     ELSE
002510         ADD +1 TO MATCH-REQUESTS-UNFILLED
002520         DISPLAY "MATCH  MODEL " VM-BILLING-MODEL
002530             " REQD-VEH " VM-REQUIRED-VEHICLES
002540             " NO VENDOR MEETS THE CRITERIA"
002550     END-IF.
002560 200-EXIT.
002570     EXIT.
002580*
002590 210-SCORE-ONE-VENDOR.
002600     MOVE "210-SCORE-ONE-VENDOR" TO PARA-NAME.
002610     IF VNT-BILLING-MODEL (VNT-IDX) NOT = VM-BILLING-MODEL
002620         GO TO 210-EXIT.
002630     IF VNT-CURRENT-LOAD (VNT-IDX) NOT < VNT-MAX-CLIENT-CAPACITY (VNT-IDX)
002640         GO TO 210-EXIT.
002650     IF VNT-AVAILABLE-VEHICLES (VNT-IDX) < VM-REQUIRED-VEHICLES
002660         GO TO 210-EXIT.
002670*
002680     IF VNT-MAX-CLIENT-CAPACITY (VNT-IDX) = ZERO
002690         MOVE ZERO TO WS-CAPACITY-RATIO
002700     ELSE
002710         COMPUTE WS-CAPACITY-RATIO ROUNDED =
002720             VNT-CURRENT-LOAD (VNT-IDX) /
002730             VNT-MAX-CLIENT-CAPACITY (VNT-IDX)
002740     END-IF.
002750     COMPUTE WS-CAPACITY-SCORE = 1 - WS-CAPACITY-RATIO.
002760     COMPUTE WS-CANDIDATE-SCORE =
002770         VNT-SERVICE-QUALITY (VNT-IDX) + WS-CAPACITY-SCORE.
002780*
002790**  FIRST MAX ENCOUNTERED WINS - A LATER VENDOR WITH AN EQUAL
002800**  SCORE DOES NOT REPLACE AN EARLIER ONE.  SEE TK-1186.
002810     IF WS-CANDIDATE-SCORE > WS-BEST-SCORE OR
002820         NOT BEST-VENDOR-FOUND
002830         MOVE WS-CANDIDATE-SCORE  TO WS-BEST-SCORE
002840         MOVE VNT-USER-ID (VNT-IDX) TO WS-BEST-VENDOR-ID
002850         MOVE "Y" TO WS-BEST-FOUND-SW
002860     END-IF.
002870 210-EXIT.
002880     EXIT.
002890*
002900 300-FILTER-BY-MODEL.
002910     MOVE "300-FILTER-BY-MODEL" TO PARA-NAME.
002920     IF WS-VENDOR-TBL-SIZE > ZERO
002930         PERFORM 305-CHECK-MODEL-MATCH THRU 305-EXIT
002940             VARYING VNT-IDX FROM 1 BY 1
002950             UNTIL VNT-IDX > WS-VENDOR-TBL-SIZE
002960     END-IF.
002970 300-EXIT.
002980     EXIT.
002990*
003000 305-CHECK-MODEL-MATCH.
003010     MOVE "305-CHECK-MODEL-MATCH" TO PARA-NAME.
003020     IF VNT-BILLING-MODEL (VNT-IDX) = VM-BILLING-MODEL
003030         ADD +1 TO FILTER-HITS
003040         DISPLAY "FILTER MODEL  " VM-BILLING-MODEL
003050             " VENDOR " VNT-USER-ID (VNT-IDX)
003060     END-IF.
003070 305-EXIT.
003080     EXIT.
003090*
003100 310-FILTER-BY-QUALITY.
003110     MOVE "310-FILTER-BY-QUALITY" TO PARA-NAME.
003120     IF WS-VENDOR-TBL-SIZE > ZERO
003130         PERFORM 315-CHECK-QUALITY-MATCH THRU 315-EXIT
003140             VARYING VNT-IDX FROM 1 BY 1
003150             UNTIL VNT-IDX > WS-VENDOR-TBL-SIZE
003160     END-IF.
003170 310-EXIT.
003180     EXIT.
003190*
003200 315-CHECK-QUALITY-MATCH.
003210     MOVE "315-CHECK-QUALITY-MATCH" TO PARA-NAME.
003220     IF VNT-SERVICE-QUALITY (VNT-IDX) NOT < VM-MIN-QUALITY-RATING
003230         ADD +1 TO FILTER-HITS
003240         DISPLAY "FILTER QUALITY >= " VM-MIN-QUALITY-RATING
003250             " VENDOR " VNT-USER-ID (VNT-IDX)
003260     END-IF.
003270 315-EXIT.
003280     EXIT.
003290*
003300 320-FILTER-BY-VEHICLES.
003310     MOVE "320-FILTER-BY-VEHICLES" TO PARA-NAME.
003320     IF WS-VENDOR-TBL-SIZE > ZERO
003330         PERFORM 325-CHECK-VEHICLES-MATCH THRU 325-EXIT
003340             VARYING VNT-IDX FROM 1 BY 1
003350             UNTIL VNT-IDX > WS-VENDOR-TBL-SIZE
003360     END-IF.
003370 320-EXIT.
003380     EXIT.
003390*
003400 325-CHECK-VEHICLES-MATCH.
003410     MOVE "325-CHECK-VEHICLES-MATCH" TO PARA-NAME.
003420     IF VNT-AVAILABLE-VEHICLES (VNT-IDX) NOT < VM-MIN-VEHICLES
003430         ADD +1 TO FILTER-HITS
003440         DISPLAY "FILTER VEHICLES >= " VM-MIN-VEHICLES
003450             " VENDOR " VNT-USER-ID (VNT-IDX)
003460     END-IF.
003470 325-EXIT.
003480     EXIT.
003490*
003500 900-CLEANUP.
003510     MOVE "900-CLEANUP" TO PARA-NAME.
003520     CLOSE VENDORS, VMREQ, SYSOUT, CONTRACTS.
003530     DISPLAY "** TOTAL VENDORS LOADED **".
003540     DISPLAY VENDORS-READ.
003542     DISPLAY "** CONTRACTS READ FOR LOAD RECOUNT **".
003544     DISPLAY CONTRACTS-READ.
003550     DISPLAY "** REQUESTS READ **".
003560     DISPLAY REQUESTS-READ.
003570     DISPLAY "** MATCH REQUESTS FILLED **".
003580     DISPLAY MATCH-REQUESTS-FILLED.
003590     DISPLAY "** MATCH REQUESTS UNFILLED **".
003600     DISPLAY MATCH-REQUESTS-UNFILLED.
003610     DISPLAY "** FILTER HITS **".
003620     DISPLAY FILTER-HITS.
003630     DISPLAY "******** NORMAL END OF JOB VNDMTCH ********".
003640 900-EXIT.
003650     EXIT.
003660*
003670 1000-ABEND-RTN.
003680     WRITE SYSOUT-REC FROM ABEND-REC.
003690     CLOSE VENDORS, VMREQ, SYSOUT, CONTRACTS.
003700     DISPLAY "*** ABNORMAL END OF JOB - VNDMTCH ***" UPON CONSOLE.
003710     DIVIDE ZERO-VAL INTO ONE-VAL.
